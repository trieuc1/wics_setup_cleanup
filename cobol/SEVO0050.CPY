000100******************************************************************
000200* SISTEMA         - SEVOL - ESCALA DE VOLUNTARIOS DE EVENTOS    *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - ESCTRIM         - LRECL 200 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - SEVO0050 - GRADE TRIMESTRAL DE ESCALA        *
000700******************************************************************
000800* REG-ESCTRI      - PIC X(200)        - LINHA COM TABS (TAB-SEP)*
000900******************************************************************
001000* ESCTRI-TEXTO    - PIC X(196)        - TEXTO DA LINHA          *
001100* FILLER          - PIC X(004)        - AREA LIVRE              *
001200******************************************************************
001300*
001400 01          REG-ESCTRI.
001500   03        ESCTRI-TEXTO        PIC     X(196).
001600   03        FILLER              PIC     X(004).
001700*
001800******************************************************************
001900* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - ESCTRI  *
002000******************************************************************
