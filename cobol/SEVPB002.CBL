000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 SEVPB002.
000600 AUTHOR.                     ANTONIO CARLOS SOARES
000700 INSTALLATION.               CPD - NUCLEO DE PROC. DE DADOS.
000800 DATE-WRITTEN.               15/03/1987.
000900 DATE-COMPILED.
001000 SECURITY.
001100*
001200*****************************************************************
001300* SISTEMA......: SEVOL - ESCALA DE VOLUNTARIOS DE EVENTOS       *
001400*****************************************************************
001500* ANALISTA.....: ANTONIO CARLOS SOARES                          *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: ANTONIO CARLOS SOARES                          *
001800* DATA.........: 15/03/1987                                     *
001900*****************************************************************
002000* OBJETIVO.....: RECEBER A TABELA DE MEMBROS MONTADA PELO       *
002100*                SEVPB001 E SORTEAR UMA ESCALA COMPLETA DO      *
002200*                TRIMESTRE (8 SEMANAS), PREENCHENDO CADA         *
002300*                EQUIPE DE MONTAGEM E LIMPEZA EM 3 PASSADAS:    *
002400*                LIDERES, SOMBRAS E PREENCHIMENTO GERAL. AO      *
002500*                FINAL, CRITICA A ESCALA MONTADA.               *
002600*****************************************************************
002700*
002800*****************************************************************
002900*        HISTORICO DE ALTERACOES                                *
003000*****************************************************************
003100* 15/03/1987 ACS CH-0231 PROGRAMA ORIGINAL - SORTEIO DA ESCALA. *
003200* 20/02/1990 RPS CH-0412 INCLUIDA A PASSADA DE SOMBRAS (MODO    *
003300*                        DE LIDER EM TREINAMENTO).              *
003400* 08/07/1991 JCM CH-0501 LIMITE DE SEMANAS SEGUIDAS REDUZIDO    *
003500*                        DE 3 PARA 2 EM TODAS AS PASSADAS.       *
003600* 14/09/1993 JCM CH-0577 O PROGRAMA PASSA A RECEBER O NUMERO    *
003700*                        DA TENTATIVA PARA VARIAR A SEMENTE DO  *
003800*                        SORTEIO ENTRE TENTATIVAS SUCESSIVAS.   *
003900* 18/03/1996 DAS CH-0705 CORRIGIDO O GERADOR DE NUMEROS PSEUDO- *
004000*                        ALEATORIOS (NAO VARIAVA COM O RELOGIO).*
004100* 02/10/1997 DAS CH-0761 INCLUIDA A CRITICA DE ESCALA COMPLETA  *
004200*                        (4000-00-VALIDA-ESCALA) ANTES DE        *
004300*                        DEVOLVER SUCESSO AO SEVPB001.          *
004400* 11/08/1998 DAS CH-0803 ANALISE DO BUG DO MILENIO - CAMPOS DE  *
004500*                        DATA/HORA USADOS SO COMO SEMENTE, SEM  *
004600*                        IMPACTO NA ESCALA. PROGRAMA OK.         *
004700* 09/05/2001 MTF CH-0901 PASSA A DEVOLVER INSUCESSO (E NAO      *
004800*                        ABENDAR) QUANDO UMA SEMANA NAO FECHA,  *
004900*                        PARA PERMITIR NOVA TENTATIVA NO SEVPB001*
005000* 03/11/2004 EPC CH-1042 CORRECAO NA ORDENACAO POR QTDE DE      *
005100*                        TURNOS (DESEMPATE NAO ERA ESTAVEL).     *
005200*****************************************************************
005300*
005400*****************************************************************
005500 ENVIRONMENT                 DIVISION.
005600*****************************************************************
005700 CONFIGURATION               SECTION.
005800*****************************************************************
005900 SPECIAL-NAMES.
006000     C01                     IS      TOP-OF-FORM.
006100*****************************************************************
006200 DATA                        DIVISION.
006300*****************************************************************
006400 WORKING-STORAGE             SECTION.
006500*****************************************************************
006600*
006700*****************************************************************
006800*        TRATAMENTO DE DATA/HORA (USADO SO COMO SEMENTE)        *
006900*****************************************************************
007000*
007100 01      WS-DATA-SIS         PIC     9(006)  VALUE ZEROS.
007200 01      FILLER              REDEFINES       WS-DATA-SIS.
007300   03    WS-ANO-SIS          PIC     9(002).
007400   03    WS-MES-SIS          PIC     9(002).
007500   03    WS-DIA-SIS          PIC     9(002).
007600*
007700 01      WS-HORA-SIS         PIC     9(008)  VALUE ZEROS.
007800 01      FILLER              REDEFINES       WS-HORA-SIS.
007900   03    WS-HH-SIS           PIC     9(002).
008000   03    WS-MM-SIS           PIC     9(002).
008100   03    WS-SS-SIS           PIC     9(002).
008200   03    WS-CC-SIS           PIC     9(002).
008300*
008400*****************************************************************
008500*        ROTULOS-PADRAO DAS 8 SEMANAS ESCALADAS DO TRIMESTRE     *
008600*        (O TRIMESTRE TEM 10 SEMANAS - A 3A E A 7A SAO MORTAS)   *
008700*****************************************************************
008800*
008900 01      WS-SEMANAS-LIT.
009000   03    FILLER              PIC     9(002)  VALUE 01.
009100   03    FILLER              PIC     9(002)  VALUE 02.
009200   03    FILLER              PIC     9(002)  VALUE 04.
009300   03    FILLER              PIC     9(002)  VALUE 05.
009400   03    FILLER              PIC     9(002)  VALUE 06.
009500   03    FILLER              PIC     9(002)  VALUE 08.
009600   03    FILLER              PIC     9(002)  VALUE 09.
009700   03    FILLER              PIC     9(002)  VALUE 10.
009800 01      FILLER              REDEFINES       WS-SEMANAS-LIT.
009900   03    WS-SEMANA-PADRAO    PIC     9(002)  OCCURS  8   TIMES.
010000*
010100*****************************************************************
010200*        GERADOR DE NUMEROS PSEUDO-ALEATORIOS (CONGRUENTE)      *
010300*****************************************************************
010400*
010500 01      WS-SEMENTE          PIC     9(005)  COMP VALUE ZEROS.
010600 01      WS-RESTO-SORT       PIC     9(005)  COMP VALUE ZEROS.
010700*
010800*****************************************************************
010900*        AREAS DE TRABALHO DO MOTOR DE SORTEIO                  *
011000*****************************************************************
011100*
011200 01      WS-MODO-PASSADA     PIC     9       COMP VALUE ZEROS.
011300*                            1 = LIDERES   2 = SOMBRAS
011400*                            3 = PREENCHIMENTO GERAL
011500*
011600 01      WS-QTD-ORDEM        PIC     9(003)  COMP VALUE ZEROS.
011700 01      WS-TAB-ORDEM.
011800   03    WS-ORDEM            PIC     9(003)  COMP
011900                              OCCURS  060 TIMES
012000                              INDEXED BY WS-IDX-ORDEM.
012100   03    WS-CHAVE-ORDEM      PIC     9(009)  COMP
012200                              OCCURS  060 TIMES.
012300   03    FILLER              PIC     X(002).
012400*
012500 01      WS-TEMP-ORDEM       PIC     9(003)  COMP VALUE ZEROS.
012600 01      WS-TEMP-CHAVE       PIC     9(009)  COMP VALUE ZEROS.
012700 01      WS-SUB-I            PIC     9(003)  COMP VALUE ZEROS.
012800 01      WS-SUB-J            PIC     9(003)  COMP VALUE ZEROS.
012900*
013000 01      WS-FLAG-ELEGIVEL    PIC     9       COMP VALUE ZEROS.
013100 01      WS-FLAG-ACEITO      PIC     9       COMP VALUE ZEROS.
013200 01      WS-FLAG-FALHOU      PIC     9       COMP VALUE ZEROS.
013300 01      WS-SEM-NUM          PIC     S9(003) COMP VALUE ZEROS.
013400*
013500 01      WS-ERRO             PIC     9(003)  COMP VALUE ZEROS.
013600 01      WS-EDICAO           PIC     ZZ9.
013700*
013800*****************************************************************
013900*        TABELA DE MEMBROS E TABELA DA ESCALA (RECEBIDAS)       *
014000*****************************************************************
014100*
014200     COPY    SEVW0001.
014300*
014400*****************************************************************
014500 LINKAGE                     SECTION.
014600*****************************************************************
014700*
014800     COPY    SEVW0020.
014900     COPY    SEVW0030.
015000*
015100 01      LK-TENTATIVA        PIC     9(003)  COMP.
015200 01      LK-SUCESSO          PIC     9.
015300*
015400*****************************************************************
015500 PROCEDURE                   DIVISION     USING
015600                              SEV-TABELA-MEMBROS
015700                              SEV-TABELA-ESCALA
015800                              LK-TENTATIVA
015900                              LK-SUCESSO.
016000*****************************************************************
016100*
016200     PERFORM 0100-00-PROCED-INICIAIS.
016300
016400     MOVE    ZEROS           TO      WS-FLAG-FALHOU.
016500
016600     PERFORM 1000-00-MONTA-SEMANA
016700       VARYING SEV-IDX-SEMANA FROM 1 BY 1
016800       UNTIL   SEV-IDX-SEMANA GREATER SEV-QTD-SEMANAS
016900       OR      WS-FLAG-FALHOU EQUAL   1.
017000
017100     IF      WS-FLAG-FALHOU  EQUAL   1
017200             MOVE    ZEROS   TO      LK-SUCESSO
017300             GOBACK
017400     END-IF.
017500
017600     PERFORM 4000-00-VALIDA-ESCALA.
017700
017800     IF      WS-ERRO         EQUAL   ZEROS
017900             MOVE    1       TO      LK-SUCESSO
018000     ELSE
018100             MOVE    ZEROS   TO      LK-SUCESSO
018200     END-IF.
018300
018400     GOBACK.
018500*
018600*****************************************************************
018700 0100-00-PROCED-INICIAIS     SECTION.
018800*****************************************************************
018900*
019000     ACCEPT  WS-HORA-SIS      FROM    TIME.
019100
019200     COMPUTE WS-SEMENTE = (WS-SS-SIS * 00100 + WS-CC-SIS)
019300                           * 0017 + (LK-TENTATIVA * 0101) + 1.
019400
019500     MOVE    008             TO      SEV-QTD-SEMANAS.
019600
019700     PERFORM 0150-00-LIMPA-SEMANA
019800       VARYING SEV-IDX-SEMANA FROM 1 BY 1
019900       UNTIL   SEV-IDX-SEMANA GREATER SEV-QTD-SEMANAS.
020000
020100     PERFORM 0180-00-LIMPA-MEMBRO
020200       VARYING SEV-IDX-MEMBRO FROM 1 BY 1
020300       UNTIL   SEV-IDX-MEMBRO GREATER SEV-QTD-MEMBROS.
020400*
020500 0100-99-EXIT.
020600     EXIT.
020700*
020800*****************************************************************
020900 0150-00-LIMPA-SEMANA        SECTION.
021000*****************************************************************
021100*
021200     MOVE    WS-SEMANA-PADRAO(SEV-IDX-SEMANA)
021300                             TO      SEV-SEM-ROTULO
021400                                      (SEV-IDX-SEMANA).
021500     MOVE    ZEROS           TO      SEV-QTD-MONTAGEM
021600                                      (SEV-IDX-SEMANA)
021700                                      SEV-QTD-LID-MONT
021800                                      (SEV-IDX-SEMANA)
021900                                      SEV-QTD-SOM-MONT
022000                                      (SEV-IDX-SEMANA)
022100                                      SEV-QTD-LIMPEZA
022200                                      (SEV-IDX-SEMANA)
022300                                      SEV-QTD-LID-LIMP
022400                                      (SEV-IDX-SEMANA)
022500                                      SEV-QTD-SOM-LIMP
022600                                      (SEV-IDX-SEMANA).
022700
022800     PERFORM 0160-00-LIMPA-VAGA-MONT
022900       VARYING SEV-IDX-MONT  FROM 1 BY 1
023000       UNTIL   SEV-IDX-MONT  GREATER 7.
023100
023200     PERFORM 0170-00-LIMPA-VAGA-LIMP
023300       VARYING SEV-IDX-LIMP  FROM 1 BY 1
023400       UNTIL   SEV-IDX-LIMP  GREATER 5.
023500*
023600 0150-99-EXIT.
023700     EXIT.
023800*
023900*****************************************************************
024000 0160-00-LIMPA-VAGA-MONT     SECTION.
024100*****************************************************************
024200*
024300     MOVE    ZEROS           TO
024400             SEV-MONT-IDX-MEMBRO(SEV-IDX-SEMANA, SEV-IDX-MONT)
024500             SEV-MONT-LIDER-SEM(SEV-IDX-SEMANA, SEV-IDX-MONT)
024600             SEV-MONT-SOMBRA-SEM(SEV-IDX-SEMANA, SEV-IDX-MONT).
024700*
024800 0160-99-EXIT.
024900     EXIT.
025000*
025100*****************************************************************
025200 0170-00-LIMPA-VAGA-LIMP     SECTION.
025300*****************************************************************
025400*
025500     MOVE    ZEROS           TO
025600             SEV-LIMP-IDX-MEMBRO(SEV-IDX-SEMANA, SEV-IDX-LIMP)
025700             SEV-LIMP-LIDER-SEM(SEV-IDX-SEMANA, SEV-IDX-LIMP)
025800             SEV-LIMP-SOMBRA-SEM(SEV-IDX-SEMANA, SEV-IDX-LIMP).
025900*
026000 0170-99-EXIT.
026100     EXIT.
026200*
026300*****************************************************************
026400 0180-00-LIMPA-MEMBRO        SECTION.
026500*****************************************************************
026600*
026700     MOVE    ZEROS           TO
026800             SEV-MBR-QTD-TURNOS(SEV-IDX-MEMBRO)
026900             SEV-MBR-SEQ-TURNO(SEV-IDX-MEMBRO)
027000             SEV-MBR-SEQ-LIDER(SEV-IDX-MEMBRO)
027100             SEV-MBR-SEQ-SOMBRA(SEV-IDX-MEMBRO).
027200     MOVE    -1              TO
027300             SEV-MBR-ULT-SEM-TURNO(SEV-IDX-MEMBRO)
027400             SEV-MBR-ULT-SEM-LIDER(SEV-IDX-MEMBRO)
027500             SEV-MBR-ULT-SEM-SOMBRA(SEV-IDX-MEMBRO).
027600*
027700 0180-99-EXIT.
027800     EXIT.
027900*
028000*****************************************************************
028100* PROCESSA UMA SEMANA: APURA ESTATISTICAS, PASSADA DE LIDERES,  *
028200* PASSADA DE SOMBRAS E PASSADA DE PREENCHIMENTO GERAL. SE AO    *
028300* FINAL A EQUIPE NAO FECHAR NO TAMANHO EXATO, A TENTATIVA FALHA.*
028400*****************************************************************
028500 1000-00-MONTA-SEMANA        SECTION.
028600*****************************************************************
028700*
028800     MOVE    SEV-IDX-SEMANA  TO      WS-SEM-NUM.
028900
029000     PERFORM 2000-00-APURA-ESTATISTICAS.
029100
029200     MOVE    1               TO      WS-MODO-PASSADA.
029300     PERFORM 2700-00-PROCESSA-PASSADA.
029400
029500     MOVE    2               TO      WS-MODO-PASSADA.
029600     PERFORM 2700-00-PROCESSA-PASSADA.
029700
029800     MOVE    3               TO      WS-MODO-PASSADA.
029900     PERFORM 2700-00-PROCESSA-PASSADA.
030000
030100     IF      SEV-QTD-MONTAGEM(SEV-IDX-SEMANA) LESS SEV-MIN-MONTAGEM
030200     OR      SEV-QTD-LIMPEZA(SEV-IDX-SEMANA)  LESS SEV-MIN-LIMPEZA
030300             MOVE    1       TO      WS-FLAG-FALHOU
030400     END-IF.
030500*
030600 1000-99-EXIT.
030700     EXIT.
030800*
030900*****************************************************************
031000* RE-DERIVA, PARA CADA MEMBRO, O TOTAL DE TURNOS E AS 3 SEQUEN- *
031100* CIAS DE SEMANAS SEGUIDAS (TURNO, LIDER E SOMBRA), VARRENDO     *
031200* TODAS AS SEMANAS JA FECHADAS DA ESCALA (ANTERIORES A ATUAL).  *
031300*****************************************************************
031400 2000-00-APURA-ESTATISTICAS  SECTION.
031500*****************************************************************
031600*
031700     PERFORM 0180-00-LIMPA-MEMBRO
031800       VARYING SEV-IDX-MEMBRO FROM 1 BY 1
031900       UNTIL   SEV-IDX-MEMBRO GREATER SEV-QTD-MEMBROS.
032000
032100     IF      SEV-IDX-SEMANA  EQUAL   1
032200             GO TO           2000-99-EXIT
032300     END-IF.
032400
032500     PERFORM 2100-00-APURA-SEMANA
032600       VARYING WS-SUB-I      FROM 1 BY 1
032700       UNTIL   WS-SUB-I      EQUAL SEV-IDX-SEMANA.
032800*
032900 2000-99-EXIT.
033000     EXIT.
033100*
033200*****************************************************************
033300 2100-00-APURA-SEMANA        SECTION.
033400*****************************************************************
033500*
033600     PERFORM 2200-00-APURA-VAGA-MONT
033700       VARYING SEV-IDX-MONT  FROM 1 BY 1
033800       UNTIL   SEV-IDX-MONT  GREATER 7.
033900
034000     PERFORM 2300-00-APURA-VAGA-LIMP
034100       VARYING SEV-IDX-LIMP  FROM 1 BY 1
034200       UNTIL   SEV-IDX-LIMP  GREATER 5.
034300*
034400 2100-99-EXIT.
034500     EXIT.
034600*
034700*****************************************************************
034800 2200-00-APURA-VAGA-MONT     SECTION.
034900*****************************************************************
035000*
035100     IF      SEV-MONT-IDX-MEMBRO(WS-SUB-I, SEV-IDX-MONT)
035200                             EQUAL   ZEROS
035300             GO TO           2200-99-EXIT
035400     END-IF.
035500
035600     SET     SEV-IDX-MEMBRO TO SEV-MONT-IDX-MEMBRO
035700                                (WS-SUB-I, SEV-IDX-MONT).
035800
035900     PERFORM 2400-00-ATUALIZA-SEQ-TURNO.
036000
036100     IF      SEV-MONT-LIDER-SEM(WS-SUB-I, SEV-IDX-MONT)
036200                             EQUAL   1
036300             PERFORM         2410-00-ATUALIZA-SEQ-LIDER
036400     END-IF.
036500
036600     IF      SEV-MONT-SOMBRA-SEM(WS-SUB-I, SEV-IDX-MONT)
036700                             EQUAL   1
036800             PERFORM         2420-00-ATUALIZA-SEQ-SOMBRA
036900     END-IF.
037000*
037100 2200-99-EXIT.
037200     EXIT.
037300*
037400*****************************************************************
037500 2300-00-APURA-VAGA-LIMP     SECTION.
037600*****************************************************************
037700*
037800     IF      SEV-LIMP-IDX-MEMBRO(WS-SUB-I, SEV-IDX-LIMP)
037900                             EQUAL   ZEROS
038000             GO TO           2300-99-EXIT
038100     END-IF.
038200
038300     SET     SEV-IDX-MEMBRO TO SEV-LIMP-IDX-MEMBRO
038400                                (WS-SUB-I, SEV-IDX-LIMP).
038500
038600     PERFORM 2400-00-ATUALIZA-SEQ-TURNO.
038700
038800     IF      SEV-LIMP-LIDER-SEM(WS-SUB-I, SEV-IDX-LIMP)
038900                             EQUAL   1
039000             PERFORM         2410-00-ATUALIZA-SEQ-LIDER
039100     END-IF.
039200
039300     IF      SEV-LIMP-SOMBRA-SEM(WS-SUB-I, SEV-IDX-LIMP)
039400                             EQUAL   1
039500             PERFORM         2420-00-ATUALIZA-SEQ-SOMBRA
039600     END-IF.
039700*
039800 2300-99-EXIT.
039900     EXIT.
040000*
040100*****************************************************************
040200 2400-00-ATUALIZA-SEQ-TURNO  SECTION.
040300*****************************************************************
040400*
040500     ADD     1               TO      SEV-MBR-QTD-TURNOS
040600                                      (SEV-IDX-MEMBRO).
040700
040800     IF      SEV-MBR-ULT-SEM-TURNO(SEV-IDX-MEMBRO)
040900                             EQUAL   (WS-SUB-I - 1)
041000             ADD     1       TO      SEV-MBR-SEQ-TURNO
041100                                      (SEV-IDX-MEMBRO)
041200     ELSE
041300             MOVE    1       TO      SEV-MBR-SEQ-TURNO
041400                                      (SEV-IDX-MEMBRO)
041500     END-IF.
041600
041700     MOVE    WS-SUB-I        TO      SEV-MBR-ULT-SEM-TURNO
041800                                      (SEV-IDX-MEMBRO).
041900*
042000 2400-99-EXIT.
042100     EXIT.
042200*
042300*****************************************************************
042400 2410-00-ATUALIZA-SEQ-LIDER  SECTION.
042500*****************************************************************
042600*
042700     IF      SEV-MBR-ULT-SEM-LIDER(SEV-IDX-MEMBRO)
042800                             EQUAL   (WS-SUB-I - 1)
042900             ADD     1       TO      SEV-MBR-SEQ-LIDER
043000                                      (SEV-IDX-MEMBRO)
043100     ELSE
043200             MOVE    1       TO      SEV-MBR-SEQ-LIDER
043300                                      (SEV-IDX-MEMBRO)
043400     END-IF.
043500
043600     MOVE    WS-SUB-I        TO      SEV-MBR-ULT-SEM-LIDER
043700                                      (SEV-IDX-MEMBRO).
043800*
043900 2410-99-EXIT.
044000     EXIT.
044100*
044200*****************************************************************
044300 2420-00-ATUALIZA-SEQ-SOMBRA SECTION.
044400*****************************************************************
044500*
044600     IF      SEV-MBR-ULT-SEM-SOMBRA(SEV-IDX-MEMBRO)
044700                             EQUAL   (WS-SUB-I - 1)
044800             ADD     1       TO      SEV-MBR-SEQ-SOMBRA
044900                                      (SEV-IDX-MEMBRO)
045000     ELSE
045100             MOVE    1       TO      SEV-MBR-SEQ-SOMBRA
045200                                      (SEV-IDX-MEMBRO)
045300     END-IF.
045400
045500     MOVE    WS-SUB-I        TO      SEV-MBR-ULT-SEM-SOMBRA
045600                                      (SEV-IDX-MEMBRO).
045700*
045800 2420-99-EXIT.
045900     EXIT.
046000*
046100*****************************************************************
046200* MONTA A LISTA DE CANDIDATOS DA PASSADA ATUAL (SEGUNDO O MODO),*
046300* EMBARALHA, ORDENA POR QTDE DE TURNOS JA ATRIBUIDOS E OFERECE   *
046400* A VAGA A CADA CANDIDATO NA ORDEM RESULTANTE.                  *
046500*****************************************************************
046600 2700-00-PROCESSA-PASSADA    SECTION.
046700*****************************************************************
046800*
046900     PERFORM 2750-00-MONTA-LISTA-CANDID.
047000
047100     PERFORM 2900-00-SORTEIA-CHAVES
047200       VARYING WS-SUB-I      FROM 1 BY 1
047300       UNTIL   WS-SUB-I      GREATER WS-QTD-ORDEM.
047400
047500     PERFORM 2950-00-ORDENA-CANDIDATOS.
047600
047700     PERFORM 2800-00-OFERECE-VAGA
047800       VARYING WS-SUB-I      FROM 1 BY 1
047900       UNTIL   WS-SUB-I      GREATER WS-QTD-ORDEM.
048000*
048100 2700-99-EXIT.
048200     EXIT.
048300*
048400*****************************************************************
048500 2750-00-MONTA-LISTA-CANDID  SECTION.
048600*****************************************************************
048700*
048800     MOVE    ZEROS           TO      WS-QTD-ORDEM.
048900
049000     PERFORM 2760-00-AVALIA-CANDIDATO
049100       VARYING SEV-IDX-MEMBRO FROM 1 BY 1
049200       UNTIL   SEV-IDX-MEMBRO GREATER SEV-QTD-MEMBROS.
049300*
049400 2750-99-EXIT.
049500     EXIT.
049600*
049700*****************************************************************
049800 2760-00-AVALIA-CANDIDATO    SECTION.
049900*****************************************************************
050000*
050100     EVALUATE    WS-MODO-PASSADA
050200       WHEN    1
050300           IF      SEV-MBR-LIDER(SEV-IDX-MEMBRO) NOT EQUAL 1
050400                   GO TO   2760-99-EXIT
050500           END-IF
050600       WHEN    2
050700           IF      SEV-MBR-SOMBRA(SEV-IDX-MEMBRO) NOT EQUAL 1
050800           OR      SEV-MBR-LIDER(SEV-IDX-MEMBRO)  EQUAL     1
050900                   GO TO   2760-99-EXIT
051000           END-IF
051100     END-EVALUATE.
051200
051300     ADD     1               TO      WS-QTD-ORDEM.
051400     SET     WS-IDX-ORDEM    TO      WS-QTD-ORDEM.
051500     MOVE    SEV-IDX-MEMBRO  TO      WS-ORDEM(WS-IDX-ORDEM).
051600*
051700 2760-99-EXIT.
051800     EXIT.
051900*
052000*****************************************************************
052100* ATRIBUI UMA CHAVE DE DESEMPATE ALEATORIO A CADA CANDIDATO E    *
052200* COMPOE A CHAVE DE ORDENACAO (QTDE DE TURNOS * 100000 + CHAVE).*
052300*****************************************************************
052400 2900-00-SORTEIA-CHAVES      SECTION.
052500*****************************************************************
052600*
052700     SET     WS-IDX-ORDEM    TO      WS-SUB-I.
052800
052900     COMPUTE WS-SEMENTE = (WS-SEMENTE * 31 + 17).
053000
053100     DIVIDE   WS-SEMENTE BY 09973
053200                             GIVING  WS-RESTO-SORT
053300                             REMAINDER WS-SEMENTE.
053400
053500     SET     SEV-IDX-MEMBRO  TO      WS-ORDEM(WS-IDX-ORDEM).
053600
053700     COMPUTE WS-CHAVE-ORDEM(WS-SUB-I) =
053800             SEV-MBR-QTD-TURNOS(SEV-IDX-MEMBRO) * 100000
053900             + WS-SEMENTE.
054000*
054100 2900-99-EXIT.
054200     EXIT.
054300*
054400*****************************************************************
054500* ORDENACAO POR INSERCAO - TABELA PEQUENA (NO MAXIMO 60 SOCIOS).*
054600*****************************************************************
054700 2950-00-ORDENA-CANDIDATOS   SECTION.
054800*****************************************************************
054900*
055000     IF      WS-QTD-ORDEM    LESS    2
055100             GO TO           2950-99-EXIT
055200     END-IF.
055300
055400     PERFORM 2960-00-PASSADA-INSERCAO
055500       VARYING WS-SUB-I      FROM 2 BY 1
055600       UNTIL   WS-SUB-I      GREATER WS-QTD-ORDEM.
055700*
055800 2950-99-EXIT.
055900     EXIT.
056000*
056100*****************************************************************
056200 2960-00-PASSADA-INSERCAO    SECTION.
056300*****************************************************************
056400*
056500     MOVE    WS-ORDEM(WS-SUB-I)      TO      WS-TEMP-ORDEM.
056600     MOVE    WS-CHAVE-ORDEM(WS-SUB-I) TO     WS-TEMP-CHAVE.
056700     MOVE    WS-SUB-I        TO      WS-SUB-J.
056800*
056900     PERFORM 2970-00-DESLOCA-CANDIDATO
057000       UNTIL   WS-SUB-J      EQUAL   1
057100       OR      WS-CHAVE-ORDEM(WS-SUB-J - 1) NOT GREATER
057200                                      WS-TEMP-CHAVE.
057300
057400     MOVE    WS-TEMP-ORDEM   TO      WS-ORDEM(WS-SUB-J).
057500     MOVE    WS-TEMP-CHAVE   TO      WS-CHAVE-ORDEM(WS-SUB-J).
057600*
057700 2960-99-EXIT.
057800     EXIT.
057900*
058000*****************************************************************
058100 2970-00-DESLOCA-CANDIDATO   SECTION.
058200*****************************************************************
058300*
058400     MOVE    WS-ORDEM(WS-SUB-J - 1)  TO  WS-ORDEM(WS-SUB-J).
058500     MOVE    WS-CHAVE-ORDEM(WS-SUB-J - 1)
058600                             TO      WS-CHAVE-ORDEM(WS-SUB-J).
058700     SUBTRACT 1              FROM    WS-SUB-J.
058800*
058900 2970-99-EXIT.
059000     EXIT.
059100*
059200*****************************************************************
059300* OFERECE A VAGA A UM CANDIDATO, NA ORDEM JA SORTEADA: TESTA    *
059400* ELEGIBILIDADE E TENTA MONTAGEM, DEPOIS LIMPEZA.               *
059500*****************************************************************
059600 2800-00-OFERECE-VAGA        SECTION.
059700*****************************************************************
059800*
059900     SET     WS-IDX-ORDEM    TO      WS-SUB-I.
060000     SET     SEV-IDX-MEMBRO  TO      WS-ORDEM(WS-IDX-ORDEM).
060100
060200     PERFORM 2500-00-VERIFICA-ELEGIVEL.
060300
060400     IF      WS-FLAG-ELEGIVEL NOT EQUAL 1
060500             GO TO           2800-99-EXIT
060600     END-IF.
060700
060800     EVALUATE    TRUE
060900       WHEN    SEV-MBR-PREFERENCIA(SEV-IDX-MEMBRO) EQUAL 'S'
061000         OR    SEV-MBR-PREFERENCIA(SEV-IDX-MEMBRO) EQUAL 'S/C'
061100           PERFORM 2810-00-TENTA-MONTAGEM
061200           IF      WS-FLAG-ACEITO  EQUAL   1
061300                   GO TO   2800-99-EXIT
061400           END-IF
061500     END-EVALUATE.
061600
061700     EVALUATE    TRUE
061800       WHEN    SEV-MBR-PREFERENCIA(SEV-IDX-MEMBRO) EQUAL 'C'
061900         OR    SEV-MBR-PREFERENCIA(SEV-IDX-MEMBRO) EQUAL 'S/C'
062000           PERFORM 2820-00-TENTA-LIMPEZA
062100     END-EVALUATE.
062200*
062300 2800-99-EXIT.
062400     EXIT.
062500*
062600*****************************************************************
062700* REGRAS DE ELEGIBILIDADE (IGUAIS NAS 3 PASSADAS)                *
062800*****************************************************************
062900 2500-00-VERIFICA-ELEGIVEL   SECTION.
063000*****************************************************************
063100*
063200     MOVE    1               TO      WS-FLAG-ELEGIVEL.
063300
063400* JA ESCALADO NESTA SEMANA (MONTAGEM OU LIMPEZA) ----------------
063500     PERFORM 2510-00-TESTA-NA-MONTAGEM
063600       VARYING SEV-IDX-MONT  FROM 1 BY 1
063700       UNTIL   SEV-IDX-MONT  GREATER 7
063800       OR      WS-FLAG-ELEGIVEL EQUAL ZEROS.
063900
064000     IF      WS-FLAG-ELEGIVEL EQUAL   1
064100             PERFORM 2520-00-TESTA-NA-LIMPEZA
064200               VARYING SEV-IDX-LIMP FROM 1 BY 1
064300               UNTIL   SEV-IDX-LIMP GREATER 5
064400               OR      WS-FLAG-ELEGIVEL EQUAL ZEROS
064500     END-IF.
064600
064700     IF      WS-FLAG-ELEGIVEL EQUAL   ZEROS
064800             GO TO   2500-99-EXIT
064900     END-IF.
065000
065100* JA NO LIMITE DE TURNOS DO TRIMESTRE ----------------------------
065200     IF      SEV-MBR-QTD-TURNOS(SEV-IDX-MEMBRO)
065300                             NOT LESS SEV-MAX-TURNOS
065400             MOVE    ZEROS   TO      WS-FLAG-ELEGIVEL
065500             GO TO   2500-99-EXIT
065600     END-IF.
065700
065800* SEQUENCIA DE TURNOS SEGUIDOS NO LIMITE -------------------------
065900     IF      SEV-MBR-SEQ-TURNO(SEV-IDX-MEMBRO)
066000                             NOT LESS SEV-MAX-SEGUIDOS
066100     AND     SEV-MBR-ULT-SEM-TURNO(SEV-IDX-MEMBRO)
066200                             EQUAL    (WS-SEM-NUM - 1)
066300             MOVE    ZEROS   TO      WS-FLAG-ELEGIVEL
066400             GO TO   2500-99-EXIT
066500     END-IF.
066600
066700* SEQUENCIA DE LIDERANCA SEGUIDA NO LIMITE ------------------------
066800     IF      SEV-MBR-SEQ-LIDER(SEV-IDX-MEMBRO)
066900                             NOT LESS SEV-MAX-SEGUIDOS
067000     AND     SEV-MBR-ULT-SEM-LIDER(SEV-IDX-MEMBRO)
067100                             EQUAL    (WS-SEM-NUM - 1)
067200             MOVE    ZEROS   TO      WS-FLAG-ELEGIVEL
067300             GO TO   2500-99-EXIT
067400     END-IF.
067500
067600* SEQUENCIA DE SOMBRA SEGUIDA NO LIMITE ----------------------------
067700     IF      SEV-MBR-SEQ-SOMBRA(SEV-IDX-MEMBRO)
067800                             NOT LESS SEV-MAX-SEGUIDOS
067900     AND     SEV-MBR-ULT-SEM-SOMBRA(SEV-IDX-MEMBRO)
068000                             EQUAL    (WS-SEM-NUM - 1)
068100             MOVE    ZEROS   TO      WS-FLAG-ELEGIVEL
068200     END-IF.
068300*
068400 2500-99-EXIT.
068500     EXIT.
068600*
068700*****************************************************************
068800 2510-00-TESTA-NA-MONTAGEM   SECTION.
068900*****************************************************************
069000*
069100     IF      SEV-MONT-IDX-MEMBRO(SEV-IDX-SEMANA, SEV-IDX-MONT)
069200                             EQUAL   SEV-IDX-MEMBRO
069300             MOVE    ZEROS   TO      WS-FLAG-ELEGIVEL
069400     END-IF.
069500*
069600 2510-99-EXIT.
069700     EXIT.
069800*
069900*****************************************************************
070000 2520-00-TESTA-NA-LIMPEZA    SECTION.
070100*****************************************************************
070200*
070300     IF      SEV-LIMP-IDX-MEMBRO(SEV-IDX-SEMANA, SEV-IDX-LIMP)
070400                             EQUAL   SEV-IDX-MEMBRO
070500             MOVE    ZEROS   TO      WS-FLAG-ELEGIVEL
070600     END-IF.
070700*
070800 2520-99-EXIT.
070900     EXIT.
071000*
071100*****************************************************************
071200* TENTA COLOCAR O CANDIDATO NA EQUIPE DE MONTAGEM DA SEMANA.     *
071300*****************************************************************
071400 2810-00-TENTA-MONTAGEM      SECTION.
071500*****************************************************************
071600*
071700     MOVE    ZEROS           TO      WS-FLAG-ACEITO.
071800
071900     IF      SEV-QTD-MONTAGEM(SEV-IDX-SEMANA)
072000                             NOT LESS SEV-MIN-MONTAGEM
072100             GO TO           2810-99-EXIT
072200     END-IF.
072300
072400     IF      WS-MODO-PASSADA EQUAL   1
072500     AND     SEV-QTD-LID-MONT(SEV-IDX-SEMANA)
072600                             NOT LESS SEV-LIDERES-MONTAG
072700             GO TO           2810-99-EXIT
072800     END-IF.
072900
073000     IF      WS-MODO-PASSADA EQUAL   2
073100     AND     SEV-QTD-SOM-MONT(SEV-IDX-SEMANA)
073200                             NOT LESS SEV-SOMBRAS-MONTAG
073300             GO TO           2810-99-EXIT
073400     END-IF.
073500
073600     SET     SEV-IDX-MONT    TO      1.
073700     PERFORM 2830-00-ACHA-VAGA-MONT
073800       VARYING SEV-IDX-MONT  FROM 1 BY 1
073900       UNTIL   SEV-IDX-MONT  GREATER 7
074000       OR      WS-FLAG-ACEITO EQUAL  1.
074100*
074200 2810-99-EXIT.
074300     EXIT.
074400*
074500*****************************************************************
074600 2830-00-ACHA-VAGA-MONT      SECTION.
074700*****************************************************************
074800*
074900     IF      SEV-MONT-IDX-MEMBRO(SEV-IDX-SEMANA, SEV-IDX-MONT)
075000                             NOT EQUAL ZEROS
075100             GO TO           2830-99-EXIT
075200     END-IF.
075300
075400     MOVE    SEV-IDX-MEMBRO  TO
075500             SEV-MONT-IDX-MEMBRO(SEV-IDX-SEMANA, SEV-IDX-MONT).
075600     MOVE    ZEROS           TO
075700             SEV-MONT-LIDER-SEM(SEV-IDX-SEMANA, SEV-IDX-MONT)
075800             SEV-MONT-SOMBRA-SEM(SEV-IDX-SEMANA, SEV-IDX-MONT).
075900
076000     IF      WS-MODO-PASSADA EQUAL   1
076100             MOVE    1       TO
076200             SEV-MONT-LIDER-SEM(SEV-IDX-SEMANA, SEV-IDX-MONT)
076300             ADD     1       TO      SEV-QTD-LID-MONT
076400                                      (SEV-IDX-SEMANA)
076500     END-IF.
076600
076700     IF      WS-MODO-PASSADA EQUAL   2
076800             MOVE    1       TO
076900             SEV-MONT-SOMBRA-SEM(SEV-IDX-SEMANA, SEV-IDX-MONT)
077000             ADD     1       TO      SEV-QTD-SOM-MONT
077100                                      (SEV-IDX-SEMANA)
077200     END-IF.
077300
077400     ADD     1               TO      SEV-QTD-MONTAGEM
077500                                      (SEV-IDX-SEMANA).
077600     MOVE    1               TO      WS-FLAG-ACEITO.
077700*
077800 2830-99-EXIT.
077900     EXIT.
078000*
078100*****************************************************************
078200* TENTA COLOCAR O CANDIDATO NA EQUIPE DE LIMPEZA DA SEMANA.      *
078300*****************************************************************
078400 2820-00-TENTA-LIMPEZA       SECTION.
078500*****************************************************************
078600*
078700     MOVE    ZEROS           TO      WS-FLAG-ACEITO.
078800
078900     IF      SEV-QTD-LIMPEZA(SEV-IDX-SEMANA)
079000                             NOT LESS SEV-MIN-LIMPEZA
079100             GO TO           2820-99-EXIT
079200     END-IF.
079300
079400     IF      WS-MODO-PASSADA EQUAL   1
079500     AND     SEV-QTD-LID-LIMP(SEV-IDX-SEMANA)
079600                             NOT LESS SEV-LIDERES-LIMPEZA
079700             GO TO           2820-99-EXIT
079800     END-IF.
079900
080000     IF      WS-MODO-PASSADA EQUAL   2
080100     AND     SEV-QTD-SOM-LIMP(SEV-IDX-SEMANA)
080200                             NOT LESS SEV-SOMBRAS-LIMPEZA
080300             GO TO           2820-99-EXIT
080400     END-IF.
080500
080600     PERFORM 2840-00-ACHA-VAGA-LIMP
080700       VARYING SEV-IDX-LIMP  FROM 1 BY 1
080800       UNTIL   SEV-IDX-LIMP  GREATER 5
080900       OR      WS-FLAG-ACEITO EQUAL  1.
081000*
081100 2820-99-EXIT.
081200     EXIT.
081300*
081400*****************************************************************
081500 2840-00-ACHA-VAGA-LIMP      SECTION.
081600*****************************************************************
081700*
081800     IF      SEV-LIMP-IDX-MEMBRO(SEV-IDX-SEMANA, SEV-IDX-LIMP)
081900                             NOT EQUAL ZEROS
082000             GO TO           2840-99-EXIT
082100     END-IF.
082200
082300     MOVE    SEV-IDX-MEMBRO  TO
082400             SEV-LIMP-IDX-MEMBRO(SEV-IDX-SEMANA, SEV-IDX-LIMP).
082500     MOVE    ZEROS           TO
082600             SEV-LIMP-LIDER-SEM(SEV-IDX-SEMANA, SEV-IDX-LIMP)
082700             SEV-LIMP-SOMBRA-SEM(SEV-IDX-SEMANA, SEV-IDX-LIMP).
082800
082900     IF      WS-MODO-PASSADA EQUAL   1
083000             MOVE    1       TO
083100             SEV-LIMP-LIDER-SEM(SEV-IDX-SEMANA, SEV-IDX-LIMP)
083200             ADD     1       TO      SEV-QTD-LID-LIMP
083300                                      (SEV-IDX-SEMANA)
083400     END-IF.
083500
083600     IF      WS-MODO-PASSADA EQUAL   2
083700             MOVE    1       TO
083800             SEV-LIMP-SOMBRA-SEM(SEV-IDX-SEMANA, SEV-IDX-LIMP)
083900             ADD     1       TO      SEV-QTD-SOM-LIMP
084000                                      (SEV-IDX-SEMANA)
084100     END-IF.
084200
084300     ADD     1               TO      SEV-QTD-LIMPEZA
084400                                      (SEV-IDX-SEMANA).
084500     MOVE    1               TO      WS-FLAG-ACEITO.
084600*
084700 2840-99-EXIT.
084800     EXIT.
084900*
085000*****************************************************************
085100* CRITICA FINAL DA ESCALA COMPLETA - PARA NA PRIMEIRA REGRA     *
085200* VIOLADA, ACUSANDO O NUMERO DA REGRA EM WS-ERRO.               *
085300*****************************************************************
085400 4000-00-VALIDA-ESCALA       SECTION.
085500*****************************************************************
085600*
085700     MOVE    ZEROS           TO      WS-ERRO.
085800
085900     PERFORM 4100-00-VALIDA-SEMANA
086000       VARYING SEV-IDX-SEMANA FROM 1 BY 1
086100       UNTIL   SEV-IDX-SEMANA GREATER SEV-QTD-SEMANAS
086200       OR      WS-ERRO        NOT EQUAL ZEROS.
086300
086400     IF      WS-ERRO         NOT EQUAL ZEROS
086500             GO TO           4000-99-EXIT
086600     END-IF.
086700
086800     PERFORM 4400-00-VALIDA-MEMBRO
086900       VARYING SEV-IDX-MEMBRO FROM 1 BY 1
087000       UNTIL   SEV-IDX-MEMBRO GREATER SEV-QTD-MEMBROS
087100       OR      WS-ERRO        NOT EQUAL ZEROS.
087200
087300     IF      WS-ERRO         NOT EQUAL ZEROS
087400             DISPLAY '* SEVPB002 - ESCALA REJEITADA, REGRA: '
087500             WS-ERRO
087600     END-IF.
087700*
087800 4000-99-EXIT.
087900     EXIT.
088000*
088100*****************************************************************
088200 4100-00-VALIDA-SEMANA       SECTION.
088300*****************************************************************
088400*
088500     IF      SEV-QTD-MONTAGEM(SEV-IDX-SEMANA) LESS SEV-MIN-MONTAGEM
088600     OR      SEV-QTD-LID-MONT(SEV-IDX-SEMANA)
088700                             LESS    SEV-LIDERES-MONTAG
088800             MOVE    101     TO      WS-ERRO
088900             GO TO           4100-99-EXIT
089000     END-IF.
089100
089200     IF      SEV-QTD-LIMPEZA(SEV-IDX-SEMANA) LESS SEV-MIN-LIMPEZA
089300     OR      SEV-QTD-LID-LIMP(SEV-IDX-SEMANA)
089400                             LESS    SEV-LIDERES-LIMPEZA
089500             MOVE    102     TO      WS-ERRO
089600             GO TO           4100-99-EXIT
089700     END-IF.
089800
089900     IF      SEV-QTD-SOM-MONT(SEV-IDX-SEMANA) LESS 1
090000             MOVE    103     TO      WS-ERRO
090100             GO TO           4100-99-EXIT
090200     END-IF.
090300
090400     IF      SEV-QTD-SOM-LIMP(SEV-IDX-SEMANA) LESS 1
090500             MOVE    104     TO      WS-ERRO
090600     END-IF.
090700*
090800 4100-99-EXIT.
090900     EXIT.
091000*
091100*****************************************************************
091200 4400-00-VALIDA-MEMBRO       SECTION.
091300*****************************************************************
091400*
091500     IF      SEV-MBR-QTD-TURNOS(SEV-IDX-MEMBRO) GREATER ZEROS
091600     AND    (SEV-MBR-QTD-TURNOS(SEV-IDX-MEMBRO) LESS SEV-MIN-TURNOS
091700          OR  SEV-MBR-QTD-TURNOS(SEV-IDX-MEMBRO) GREATER
091800                                  SEV-MAX-TURNOS)
091900             MOVE    201     TO      WS-ERRO
092000             GO TO           4400-99-EXIT
092100     END-IF.
092200
092300     IF      SEV-MBR-SEQ-TURNO(SEV-IDX-MEMBRO) GREATER
092400                                  SEV-MAX-SEGUIDOS
092500             MOVE    202     TO      WS-ERRO
092600             GO TO           4400-99-EXIT
092700     END-IF.
092800
092900     IF      SEV-MBR-SEQ-LIDER(SEV-IDX-MEMBRO) GREATER
093000                                  SEV-MAX-SEGUIDOS
093100             MOVE    203     TO      WS-ERRO
093200             GO TO           4400-99-EXIT
093300     END-IF.
093400
093500     IF      SEV-MBR-SEQ-SOMBRA(SEV-IDX-MEMBRO) GREATER
093600                                  SEV-MAX-SEGUIDOS
093700             MOVE    204     TO      WS-ERRO
093800     END-IF.
093900*
094000 4400-99-EXIT.
094100     EXIT.
094200*
094300*****************************************************************
094400*                   FIM DO PROGRAMA - SEVPB002                  *
094500*****************************************************************
