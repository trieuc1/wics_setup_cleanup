000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 SEVPB003.
000600 AUTHOR.                     ANTONIO CARLOS SOARES
000700 INSTALLATION.               CPD - NUCLEO DE PROC. DE DADOS.
000800 DATE-WRITTEN.               16/03/1987.
000900 DATE-COMPILED.
001000 SECURITY.
001100*
001200*****************************************************************
001300* SISTEMA......: SEVOL - ESCALA DE VOLUNTARIOS DE EVENTOS       *
001400*****************************************************************
001500* ANALISTA.....: ANTONIO CARLOS SOARES                          *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: ANTONIO CARLOS SOARES                          *
001800* DATA.........: 16/03/1987                                     *
001900*****************************************************************
002000* OBJETIVO.....: RECEBER A ESCALA MONTADA PELO SEVPB002 E       *
002100*                IMPRIMIR O RELATORIO SEMANAL DE ESCALA         *
002200*                (ARQUIVO ESCSEMAN), COM AS EQUIPES DE          *
002300*                MONTAGEM E LIMPEZA DE CADA SEMANA DO           *
002400*                TRIMESTRE.                                      *
002500*****************************************************************
002600*
002700*****************************************************************
002800*        HISTORICO DE ALTERACOES                                *
002900*****************************************************************
003000* 16/03/1987 ACS CH-0231 PROGRAMA ORIGINAL - RELATORIO SEMANAL. *
003100* 20/02/1990 RPS CH-0412 INCLUIDO O SUFIXO (SOMBRA) NA LINHA DE *
003200*                        SOCIO QUANDO DESIGNADO SOMBRA NA       *
003300*                        SEMANA.                                *
003400* 30/06/1995 VMN CH-0649 PADRONIZACAO DAS ROTINAS DE ABEND COM  *
003500*                        AS DEMAIS APLICACOES DO CPD.           *
003600* 02/10/1997 DAS CH-0761 REVISAO GERAL - PADRAO DO SISTEMA      *
003700*                        SEVOL CONSOLIDADO.                     *
003800* 11/08/1998 DAS CH-0803 ANALISE DO BUG DO MILENIO - PROGRAMA   *
003900*                        NAO TEM CAMPOS DE DATA. SEM IMPACTO.   *
004000* 03/11/2004 EPC CH-1042 CORRIGIDA A QUEBRA DE EQUIPE - SOCIOS  *
004100*                        DA LIMPEZA APARECIAM NO BLOCO DE        *
004200*                        MONTAGEM QUANDO A VAGA 1 FICAVA LIVRE. *
004300*****************************************************************
004400*
004500*****************************************************************
004600 ENVIRONMENT                 DIVISION.
004700*****************************************************************
004800 CONFIGURATION               SECTION.
004900*****************************************************************
005000 SPECIAL-NAMES.
005100     C01                     IS      TOP-OF-FORM.
005200*****************************************************************
005300 INPUT-OUTPUT                SECTION.
005400*****************************************************************
005500 FILE-CONTROL.
005600*****************************************************************
005700* OUTPUT.: ESCSEMAN - RELATORIO SEMANAL DE ESCALA  - LRECL = 080*
005800*****************************************************************
005900*
006000     SELECT  ESCSEMAN ASSIGN  TO  UT-S-ESCSEMAN
006100             FILE     STATUS  IS  WS-FS-ESCSEMAN.
006200*
006300*****************************************************************
006400 DATA                        DIVISION.
006500*****************************************************************
006600 FILE                        SECTION.
006700*****************************************************************
006800*
006900 FD  ESCSEMAN
007000     RECORDING  MODE      IS  F
007100     LABEL      RECORD    IS  STANDARD
007200     BLOCK      CONTAINS  0   RECORDS.
007300*
007400     COPY    SEVO0040.
007500*
007600*****************************************************************
007700 WORKING-STORAGE             SECTION.
007800*****************************************************************
007900*
008000 01      WS-FS-ESCSEMAN      PIC     9(002)  VALUE ZEROS.
008100*
008200 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
008300 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
008400 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
008500 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
008600*
008700 01      WS-LINHA-TEXTO      PIC     X(076)  VALUE SPACES.
008800 01      FILLER              REDEFINES       WS-LINHA-TEXTO.
008900   03    WS-LINHA-COL        PIC     X       OCCURS  76  TIMES.
009000*
009100 01      WS-SEPARADOR-IGUAL  PIC     X(050)  VALUE ALL '='.
009200 01      FILLER              REDEFINES       WS-SEPARADOR-IGUAL.
009300   03    WS-SEP-IGUAL-CHAR   PIC     X       OCCURS  50  TIMES.
009400*
009500 01      WS-SEPARADOR-TRACO  PIC     X(050)  VALUE ALL '-'.
009600 01      FILLER              REDEFINES       WS-SEPARADOR-TRACO.
009700   03    WS-SEP-TRACO-CHAR   PIC     X       OCCURS  50  TIMES.
009800*
009900 01      WS-ROTULO-EDITADO   PIC     Z9.
010000 01      WS-QTD-CHAR         PIC     9(003)  COMP VALUE ZEROS.
010100*
010200 01      WS-LIDER-SEM-ATUAL  PIC     9       COMP VALUE ZEROS.
010300 01      WS-SOMBRA-SEM-ATUAL PIC     9       COMP VALUE ZEROS.
010400*
010500*****************************************************************
010600*        TABELA DE MEMBROS E TABELA DA ESCALA (RECEBIDAS)       *
010700*****************************************************************
010800*
010900*****************************************************************
011000 LINKAGE                     SECTION.
011100*****************************************************************
011200*
011300     COPY    SEVW0020.
011400     COPY    SEVW0030.
011500*
011600*****************************************************************
011700 PROCEDURE                   DIVISION     USING
011800                              SEV-TABELA-MEMBROS
011900                              SEV-TABELA-ESCALA.
012000*****************************************************************
012100*
012200     PERFORM 0100-00-PROCED-INICIAIS.
012300
012400     PERFORM 1000-00-IMPRIME-SEMANA
012500       VARYING SEV-IDX-SEMANA FROM 1 BY 1
012600       UNTIL   SEV-IDX-SEMANA GREATER SEV-QTD-SEMANAS.
012700
012800     PERFORM 3000-00-PROCED-FINAIS.
012900
013000     GOBACK.
013100*
013200*****************************************************************
013300 0100-00-PROCED-INICIAIS     SECTION.
013400*****************************************************************
013500*
013600     OPEN    OUTPUT  ESCSEMAN.
013700
013800     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
013900
014000     MOVE    001             TO      WS-PTO-ERRO.
014100
014200     PERFORM 0200-00-TESTA-FS-ESCSEMAN.
014300*
014400 0100-99-EXIT.
014500     EXIT.
014600*
014700*****************************************************************
014800 0200-00-TESTA-FS-ESCSEMAN   SECTION.
014900*****************************************************************
015000*
015100     IF      WS-FS-ESCSEMAN  NOT EQUAL 00
015200             MOVE 'ESCSEMAN' TO      WS-DDNAME-ARQ
015300             MOVE  WS-FS-ESCSEMAN
015400                             TO      WS-FS-ARQ
015500             PERFORM         0999-00-ABEND-ARQ
015600     END-IF.
015700*
015800 0200-99-EXIT.
015900     EXIT.
016000*
016100*****************************************************************
016200 1000-00-IMPRIME-SEMANA      SECTION.
016300*****************************************************************
016400*
016500     PERFORM 1100-00-CABECALHO-SEMANA.
016600
016700     PERFORM 1200-00-BLOCO-MONTAGEM.
016800
016900     PERFORM 1300-00-BLOCO-LIMPEZA.
017000
017100     PERFORM 1400-00-RODAPE-SEMANA.
017200*
017300 1000-99-EXIT.
017400     EXIT.
017500*
017600*****************************************************************
017700 1100-00-CABECALHO-SEMANA    SECTION.
017800*****************************************************************
017900*
018000     MOVE    SEV-SEM-ROTULO(SEV-IDX-SEMANA)
018100                             TO      WS-ROTULO-EDITADO.
018200
018300     PERFORM 1950-00-LIMPA-LINHA.
018400     STRING  'Shift Assignments for Week '
018500             WS-ROTULO-EDITADO  DELIMITED BY SIZE
018600             ':'             DELIMITED BY SIZE
018700             INTO                    WS-LINHA-TEXTO
018800     END-STRING.
018900
019000     PERFORM 1900-00-GRAVA-LINHA.
019100
019200     PERFORM 1950-00-LIMPA-LINHA.
019300     MOVE    WS-SEPARADOR-IGUAL
019400                             TO      WS-LINHA-TEXTO.
019500
019600     PERFORM 1900-00-GRAVA-LINHA.
019700
019800     PERFORM 1950-00-LIMPA-LINHA.
019900
020000     PERFORM 1900-00-GRAVA-LINHA.
020100*
020200 1100-99-EXIT.
020300     EXIT.
020400*
020500*****************************************************************
020600 1200-00-BLOCO-MONTAGEM      SECTION.
020700*****************************************************************
020800*
020900     MOVE   '  Setup:'       TO      WS-LINHA-TEXTO.
021000
021100     PERFORM 1900-00-GRAVA-LINHA.
021200
021300     PERFORM 1250-00-LINHA-MONTAGEM
021400       VARYING SEV-IDX-MONT  FROM 1 BY 1
021500       UNTIL   SEV-IDX-MONT  GREATER SEV-QTD-MONTAGEM
021600                                      (SEV-IDX-SEMANA).
021700*
021800 1200-99-EXIT.
021900     EXIT.
022000*
022100*****************************************************************
022200 1250-00-LINHA-MONTAGEM      SECTION.
022300*****************************************************************
022400*
022500     SET     SEV-IDX-MEMBRO  TO      SEV-MONT-IDX-MEMBRO
022600                                      (SEV-IDX-SEMANA,
022700                                       SEV-IDX-MONT).
022800     MOVE    SEV-MONT-LIDER-SEM(SEV-IDX-SEMANA, SEV-IDX-MONT)
022900                             TO      WS-LIDER-SEM-ATUAL.
023000     MOVE    SEV-MONT-SOMBRA-SEM(SEV-IDX-SEMANA, SEV-IDX-MONT)
023100                             TO      WS-SOMBRA-SEM-ATUAL.
023200
023300     PERFORM 1600-00-MONTA-LINHA-NOME.
023400
023500     PERFORM 1900-00-GRAVA-LINHA.
023600*
023700 1250-99-EXIT.
023800     EXIT.
023900*
024000*****************************************************************
024100 1300-00-BLOCO-LIMPEZA       SECTION.
024200*****************************************************************
024300*
024400     MOVE   '  Cleanup:'     TO      WS-LINHA-TEXTO.
024500
024600     PERFORM 1900-00-GRAVA-LINHA.
024700
024800     PERFORM 1350-00-LINHA-LIMPEZA
024900       VARYING SEV-IDX-LIMP  FROM 1 BY 1
025000       UNTIL   SEV-IDX-LIMP  GREATER SEV-QTD-LIMPEZA
025100                                      (SEV-IDX-SEMANA).
025200*
025300 1300-99-EXIT.
025400     EXIT.
025500*
025600*****************************************************************
025700 1350-00-LINHA-LIMPEZA       SECTION.
025800*****************************************************************
025900*
026000     SET     SEV-IDX-MEMBRO  TO      SEV-LIMP-IDX-MEMBRO
026100                                      (SEV-IDX-SEMANA,
026200                                       SEV-IDX-LIMP).
026300     MOVE    SEV-LIMP-LIDER-SEM(SEV-IDX-SEMANA, SEV-IDX-LIMP)
026400                             TO      WS-LIDER-SEM-ATUAL.
026500     MOVE    SEV-LIMP-SOMBRA-SEM(SEV-IDX-SEMANA, SEV-IDX-LIMP)
026600                             TO      WS-SOMBRA-SEM-ATUAL.
026700
026800     PERFORM 1600-00-MONTA-LINHA-NOME.
026900
027000     PERFORM 1900-00-GRAVA-LINHA.
027100*
027200 1350-99-EXIT.
027300     EXIT.
027400*
027500*****************************************************************
027600* MONTA A LINHA "     <NOME> (LEADER/SHADOW)" DE UM MEMBRO DA   *
027700* EQUIPE - 5 ESPACOS, NOME COMPLETO E O SUFIXO CABIVEL.         *
027800*****************************************************************
027900 1600-00-MONTA-LINHA-NOME    SECTION.
028000*****************************************************************
028100*
028200     PERFORM 1950-00-LIMPA-LINHA.
028300
028400     IF      WS-LIDER-SEM-ATUAL EQUAL 1
028500             STRING  '     '         DELIMITED BY SIZE
028600                     SEV-MBR-PRIM-NOME(SEV-IDX-MEMBRO)
028700                                     DELIMITED BY '  '
028800                     ' '             DELIMITED BY SIZE
028900                     SEV-MBR-ULT-NOME(SEV-IDX-MEMBRO)
029000                                     DELIMITED BY '  '
029100                     ' (Leader)'     DELIMITED BY SIZE
029200                     INTO                    WS-LINHA-TEXTO
029300             END-STRING
029400     ELSE
029500       IF    WS-SOMBRA-SEM-ATUAL EQUAL 1
029600             STRING  '     '         DELIMITED BY SIZE
029700                     SEV-MBR-PRIM-NOME(SEV-IDX-MEMBRO)
029800                                     DELIMITED BY '  '
029900                     ' '             DELIMITED BY SIZE
030000                     SEV-MBR-ULT-NOME(SEV-IDX-MEMBRO)
030100                                     DELIMITED BY '  '
030200                     ' (Shadow)'     DELIMITED BY SIZE
030300                     INTO                    WS-LINHA-TEXTO
030400             END-STRING
030500       ELSE
030600             STRING  '     '         DELIMITED BY SIZE
030700                     SEV-MBR-PRIM-NOME(SEV-IDX-MEMBRO)
030800                                     DELIMITED BY '  '
030900                     ' '             DELIMITED BY SIZE
031000                     SEV-MBR-ULT-NOME(SEV-IDX-MEMBRO)
031100                                     DELIMITED BY '  '
031200                     INTO                    WS-LINHA-TEXTO
031300             END-STRING
031400       END-IF
031500     END-IF.
031600*
031700 1600-99-EXIT.
031800     EXIT.
031900*
032000*****************************************************************
032100 1400-00-RODAPE-SEMANA       SECTION.
032200*****************************************************************
032300*
032400     PERFORM 1950-00-LIMPA-LINHA.
032500
032600     PERFORM 1900-00-GRAVA-LINHA.
032700     PERFORM 1900-00-GRAVA-LINHA.
032800
032900     PERFORM 1950-00-LIMPA-LINHA.
033000     MOVE    WS-SEPARADOR-TRACO
033100                             TO      WS-LINHA-TEXTO.
033200
033300     PERFORM 1900-00-GRAVA-LINHA.
033400
033500     PERFORM 1950-00-LIMPA-LINHA.
033600
033700     PERFORM 1900-00-GRAVA-LINHA.
033800*
033900 1400-99-EXIT.
034000     EXIT.
034100*
034200*****************************************************************
034300* LIMPA A LINHA DE IMPRESSAO COLUNA A COLUNA - EVITA "LIXO" DE     *
034400* UMA LINHA MAIS LONGA GRAVADA ANTERIORMENTE.                    *
034500*****************************************************************
034600 1950-00-LIMPA-LINHA         SECTION.
034700*****************************************************************
034800*
034900     PERFORM 1955-00-LIMPA-COLUNA
035000       VARYING WS-QTD-CHAR   FROM 1 BY 1
035100       UNTIL   WS-QTD-CHAR   GREATER 76.
035200*
035300 1950-99-EXIT.
035400     EXIT.
035500*
035600*****************************************************************
035700 1955-00-LIMPA-COLUNA        SECTION.
035800*****************************************************************
035900*
036000     MOVE    SPACE           TO      WS-LINHA-COL(WS-QTD-CHAR).
036100*
036200 1955-99-EXIT.
036300     EXIT.
036400*
036500*****************************************************************
036600 1900-00-GRAVA-LINHA         SECTION.
036700*****************************************************************
036800*
036900     MOVE    WS-LINHA-TEXTO  TO      ESCSEM-TEXTO.
037000
037100     WRITE   REG-ESCSEM.
037200
037300     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
037400
037500     MOVE    002             TO      WS-PTO-ERRO.
037600
037700     PERFORM 0200-00-TESTA-FS-ESCSEMAN.
037800*
037900 1900-99-EXIT.
038000     EXIT.
038100*
038200*****************************************************************
038300 3000-00-PROCED-FINAIS       SECTION.
038400*****************************************************************
038500*
038600     CLOSE   ESCSEMAN.
038700
038800     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
038900
039000     MOVE    003             TO      WS-PTO-ERRO.
039100
039200     PERFORM 0200-00-TESTA-FS-ESCSEMAN.
039300*
039400 3000-99-EXIT.
039500     EXIT.
039600*
039700*****************************************************************
039800 0999-00-ABEND-ARQ           SECTION.
039900*****************************************************************
040000*
040100     DISPLAY '******************* SEVPB003 ******************'.
040200     DISPLAY '*                                             *'.
040300     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
040400     DISPLAY '*                                             *'.
040500     DISPLAY '******************* SEVPB003 ******************'.
040600     DISPLAY '*                                             *'.
040700     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
040800     WS-DDNAME-ARQ ' *'.
040900     DISPLAY '*                                             *'.
041000     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
041100     '             *'.
041200     DISPLAY '*                                             *'.
041300     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
041400     '            *'.
041500     DISPLAY '*                                             *'.
041600     DISPLAY '******************* SEVPB003 ******************'.
041700     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
041800     DISPLAY '******************* SEVPB003 ******************'.
041900
042000     MOVE    16              TO      RETURN-CODE.
042100
042200     STOP    RUN.
042300*
042400 0999-99-EXIT.
042500     EXIT.
042600*
042700*****************************************************************
042800*                   FIM DO PROGRAMA - SEVPB003                  *
042900*****************************************************************
