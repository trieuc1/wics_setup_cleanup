000100******************************************************************
000200* SISTEMA         - SEVOL - ESCALA DE VOLUNTARIOS DE EVENTOS    *
000300******************************************************************
000400* BOOK DE WORKING-STORAGE    - TABELA DE MEMBROS                *
000500******************************************************************
000600* NOME DO BOOK    - SEVW0020 - TABELA INTERNA DE SOCIOS         *
000700******************************************************************
000800* USADO POR.......: SEVPB001 (MONTAGEM), SEVPB002 (LINKAGE),     *
000900*                   SEVPB003 (LINKAGE), SEVPB004 (LINKAGE)      *
001000******************************************************************
001100* SEV-QTD-MEMBROS - PIC 9(003) COMP  - QTDE DE SOCIOS NA TABELA  *
001200* SEV-MEMBRO      - OCCURS 060 VEZES - UM POR SOCIO ELEGIVEL     *
001300*   SEV-MBR-PRIM-NOME   - PIC X(015) - PRIMEIRO NOME             *
001400*   SEV-MBR-ULT-NOME    - PIC X(015) - ULTIMO NOME               *
001500*   SEV-MBR-PREFERENCIA - PIC X(003) - "S"/"C"/"S/C"             *
001600*   SEV-MBR-LIDER       - PIC 9      - 1 = SOCIO E LIDER DESIG.  *
001700*   SEV-MBR-SOMBRA      - PIC 9      - 1 = SOCIO E SOMBRA DESIG. *
001800*   SEV-MBR-QTD-TURNOS  - PIC 9(002) COMP - TOTAL DE TURNOS      *
001900*   SEV-MBR-ULT-SEM-TURNO  - PIC S9(003) COMP - ULTIMA SEMANA    *
002000*                           (INDICE) COM TURNO, -1 = NENHUMA     *
002100*   SEV-MBR-SEQ-TURNO   - PIC 9(002) COMP - SEQ. ATUAL DE TURNOS *
002200*   SEV-MBR-ULT-SEM-LIDER  - PIC S9(003) COMP - IDEM P/ LIDER    *
002300*   SEV-MBR-SEQ-LIDER   - PIC 9(002) COMP - SEQ. ATUAL DE LIDER  *
002400*   SEV-MBR-ULT-SEM-SOMBRA - PIC S9(003) COMP - IDEM P/ SOMBRA   *
002500*   SEV-MBR-SEQ-SOMBRA  - PIC 9(002) COMP - SEQ. ATUAL DE SOMBRA *
002600*   SEV-MBR-CHAVE-SORT  - PIC 9(004) COMP - CHAVE DE SORTEIO     *
002700*                         (DESEMPATE ALEATORIO NA ORDENACAO)     *
002800******************************************************************
002900*
003000 01          SEV-TABELA-MEMBROS.
003100   03        SEV-QTD-MEMBROS     PIC     9(003)  COMP.
003200   03        SEV-MEMBRO          OCCURS  060 TIMES
003300                                  INDEXED BY SEV-IDX-MEMBRO.
003400     05      SEV-MBR-PRIM-NOME   PIC     X(015).
003500     05      SEV-MBR-ULT-NOME    PIC     X(015).
003600     05      SEV-MBR-PREFERENCIA PIC     X(003).
003700     05      SEV-MBR-LIDER       PIC     9.
003800     05      SEV-MBR-SOMBRA      PIC     9.
003900     05      SEV-MBR-QTD-TURNOS  PIC     9(002)  COMP.
004000     05      SEV-MBR-ULT-SEM-TURNO
004100                                 PIC      S9(003) COMP.
004200     05      SEV-MBR-SEQ-TURNO   PIC     9(002)  COMP.
004300     05      SEV-MBR-ULT-SEM-LIDER
004400                                 PIC      S9(003) COMP.
004500     05      SEV-MBR-SEQ-LIDER   PIC     9(002)  COMP.
004600     05      SEV-MBR-ULT-SEM-SOMBRA
004700                                 PIC      S9(003) COMP.
004800     05      SEV-MBR-SEQ-SOMBRA  PIC     9(002)  COMP.
004900     05      SEV-MBR-CHAVE-SORT  PIC     9(004)  COMP.
005000     05      FILLER              PIC     X(002).
005100   03        FILLER              PIC     X(002).
005200*
005300******************************************************************
005400* FIM DO BOOK DE WORKING-STORAGE         SEQ. - TABELA - MEMBROS *
005500******************************************************************
