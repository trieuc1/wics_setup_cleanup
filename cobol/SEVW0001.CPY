000100******************************************************************
000200* SISTEMA         - SEVOL - ESCALA DE VOLUNTARIOS DE EVENTOS    *
000300******************************************************************
000400* BOOK DE WORKING-STORAGE    - PARAMETROS DE ESCALONAMENTO       *
000500******************************************************************
000600* NOME DO BOOK    - SEVW0001 - CONSTANTES DO SISTEMA SEVOL      *
000700******************************************************************
000800* USADO POR.......: SEVPB001, SEVPB002, SEVPB003, SEVPB004      *
000900******************************************************************
001000* SEV-MIN-MONTAGEM    - TAMANHO EXATO DA EQUIPE DE MONTAGEM      *
001100* SEV-MIN-LIMPEZA     - TAMANHO EXATO DA EQUIPE DE LIMPEZA       *
001200* SEV-LIDERES-MONTAG  - LIDERES EXIGIDOS NA MONTAGEM             *
001300* SEV-LIDERES-LIMPEZA - LIDERES EXIGIDOS NA LIMPEZA              *
001400* SEV-SOMBRAS-MONTAG  - SOMBRAS PREVISTAS NA MONTAGEM            *
001500* SEV-SOMBRAS-LIMPEZA - SOMBRAS PREVISTAS NA LIMPEZA             *
001600* SEV-MIN-TURNOS      - QTDE MINIMA DE TURNOS POR SOCIO ESCALADO *
001700* SEV-MAX-TURNOS      - QTDE MAXIMA DE TURNOS POR SOCIO          *
001800* SEV-MAX-SEGUIDOS    - MAXIMO DE SEMANAS SEGUIDAS NO MESMO SOCIO*
001900* SEV-QTD-SEM-PADRAO  - QTDE DE SEMANAS ESCALADAS NO TRIMESTRE   *
002000* SEV-MAX-TENTATIVAS  - TENTATIVAS DE SORTEIO ANTES DE DESISTIR  *
002100******************************************************************
002200*
002300 77          SEV-MIN-MONTAGEM     PIC     9(002)  COMP
002400                                   VALUE   07.
002500 77          SEV-MIN-LIMPEZA      PIC     9(002)  COMP
002600                                   VALUE   05.
002700 77          SEV-LIDERES-MONTAG   PIC     9(002)  COMP
002800                                   VALUE   02.
002900 77          SEV-LIDERES-LIMPEZA  PIC     9(002)  COMP
003000                                   VALUE   01.
003100 77          SEV-SOMBRAS-MONTAG   PIC     9(002)  COMP
003200                                   VALUE   01.
003300 77          SEV-SOMBRAS-LIMPEZA  PIC     9(002)  COMP
003400                                   VALUE   01.
003500 77          SEV-MIN-TURNOS       PIC     9(002)  COMP
003600                                   VALUE   01.
003700 77          SEV-MAX-TURNOS       PIC     9(002)  COMP
003800                                   VALUE   04.
003900 77          SEV-MAX-SEGUIDOS     PIC     9(002)  COMP
004000                                   VALUE   02.
004100 77          SEV-QTD-SEM-PADRAO   PIC     9(002)  COMP
004200                                   VALUE   08.
004300 77          SEV-MAX-TENTATIVAS   PIC     9(003)  COMP
004400                                   VALUE   050.
004500*
004600******************************************************************
004700* FIM DO BOOK DE WORKING-STORAGE         SEQ. - PARAMETROS SEVOL *
004800******************************************************************
