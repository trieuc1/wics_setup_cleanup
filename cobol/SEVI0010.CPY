000100******************************************************************
000200* SISTEMA         - SEVOL - ESCALA DE VOLUNTARIOS DE EVENTOS    *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - PREFEREN        - LRECL 040 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - SEVI0010 - PREFERENCIAS DE ESCALA DO SOCIO  *
000700******************************************************************
000800* REG-PREF        - PIC X(040)        - REG. TOTAL DO ARQUIVO    *
000900******************************************************************
001000* PREF-PRIM-NOME  - PIC X(015)        - PRIMEIRO NOME DO SOCIO   *
001100* PREF-ULT-NOME   - PIC X(015)        - ULTIMO NOME DO SOCIO     *
001200* PREF-CODIGO     - PIC X(003)        - "S"/"C"/"S/C"/"-"        *
001300* PREF-FLAG-LIDER - PIC 9             - 1 = SOCIO E LIDER        *
001400* PREF-FLAG-SOMBRA- PIC 9             - 1 = SOCIO E SOMBRA       *
001500* FILLER          - PIC X(005)        - AREA LIVRE               *
001600******************************************************************
001700*
001800 01          REG-PREF.
001900   03        PREF-PRIM-NOME      PIC     X(015).
002000   03        PREF-ULT-NOME       PIC     X(015).
002100   03        PREF-CODIGO         PIC     X(003).
002200   03        PREF-FLAG-LIDER     PIC     9.
002300   03        PREF-FLAG-SOMBRA    PIC     9.
002400   03        FILLER              PIC     X(005).
002500*
002600******************************************************************
002700* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT - PREFEREN *
002800******************************************************************
