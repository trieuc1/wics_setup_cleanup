000100******************************************************************
000200* SISTEMA         - SEVOL - ESCALA DE VOLUNTARIOS DE EVENTOS    *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - ESCSEMAN        - LRECL 080 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - SEVO0040 - RELATORIO SEMANAL DE ESCALA      *
000700******************************************************************
000800* REG-ESCSEM      - PIC X(080)        - LINHA DE IMPRESSAO      *
000900******************************************************************
001000* ESCSEM-TEXTO    - PIC X(076)        - TEXTO DA LINHA          *
001100* FILLER          - PIC X(004)        - AREA LIVRE              *
001200******************************************************************
001300*
001400 01          REG-ESCSEM.
001500   03        ESCSEM-TEXTO        PIC     X(076).
001600   03        FILLER              PIC     X(004).
001700*
001800******************************************************************
001900* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - ESCSEM  *
002000******************************************************************
