000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 SEVPB004.
000600 AUTHOR.                     ANTONIO CARLOS SOARES
000700 INSTALLATION.               CPD - NUCLEO DE PROC. DE DADOS.
000800 DATE-WRITTEN.               17/03/1987.
000900 DATE-COMPILED.
001000 SECURITY.
001100*
001200*****************************************************************
001300* SISTEMA......: SEVOL - ESCALA DE VOLUNTARIOS DE EVENTOS       *
001400*****************************************************************
001500* ANALISTA.....: ANTONIO CARLOS SOARES                          *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: ANTONIO CARLOS SOARES                          *
001800* DATA.........: 17/03/1987                                     *
001900*****************************************************************
002000* OBJETIVO.....: RECEBER A ESCALA MONTADA PELO SEVPB002 E       *
002100*                IMPRIMIR A GRADE TRIMESTRAL (ARQUIVO ESCTRIM), *
002200*                UMA LINHA POR SOCIO E UMA COLUNA POR SEMANA DO *
002300*                TRIMESTRE DE 10 SEMANAS, SEPARADAS POR TAB.    *
002400*****************************************************************
002500*
002600*****************************************************************
002700*        HISTORICO DE ALTERACOES                                *
002800*****************************************************************
002900* 17/03/1987 ACS CH-0231 PROGRAMA ORIGINAL - GRADE TRIMESTRAL.  *
003000* 20/02/1990 RPS CH-0412 INCLUIDA A COLUNA DE SOMBRA NO         *
003100*                        CABECALHO E NA LINHA DE DETALHE.       *
003200* 30/06/1995 VMN CH-0649 PADRONIZACAO DAS ROTINAS DE ABEND COM  *
003300*                        AS DEMAIS APLICACOES DO CPD.           *
003400* 02/10/1997 DAS CH-0761 REVISAO GERAL - PADRAO DO SISTEMA      *
003500*                        SEVOL CONSOLIDADO.                     *
003600* 11/08/1998 DAS CH-0803 ANALISE DO BUG DO MILENIO - PROGRAMA   *
003700*                        NAO TEM CAMPOS DE DATA. SEM IMPACTO.   *
003800* 03/11/2004 EPC CH-1042 AS MARCAS DE SEMANA PASSAM A SER       *
003900*                        APURADAS POR ESTE PROGRAMA, VARRENDO   *
004000*                        A ESCALA COMPLETA, E NAO MAIS A PARTIR *
004100*                        DOS CONTADORES INTERNOS DO SEVPB002.   *
004200*****************************************************************
004300*
004400*****************************************************************
004500 ENVIRONMENT                 DIVISION.
004600*****************************************************************
004700 CONFIGURATION               SECTION.
004800*****************************************************************
004900 SPECIAL-NAMES.
005000     C01                     IS      TOP-OF-FORM.
005100*****************************************************************
005200 INPUT-OUTPUT                SECTION.
005300*****************************************************************
005400 FILE-CONTROL.
005500*****************************************************************
005600* OUTPUT.: ESCTRIM   - GRADE TRIMESTRAL DE ESCALA  - LRECL = 200*
005700*****************************************************************
005800*
005900     SELECT  ESCTRIM  ASSIGN  TO  UT-S-ESCTRIM
006000             FILE     STATUS  IS  WS-FS-ESCTRIM.
006100*
006200*****************************************************************
006300 DATA                        DIVISION.
006400*****************************************************************
006500 FILE                        SECTION.
006600*****************************************************************
006700*
006800 FD  ESCTRIM
006900     RECORDING  MODE      IS  F
007000     LABEL      RECORD    IS  STANDARD
007100     BLOCK      CONTAINS  0   RECORDS.
007200*
007300     COPY    SEVO0050.
007400*
007500*****************************************************************
007600 WORKING-STORAGE             SECTION.
007700*****************************************************************
007800*
007900 01      WS-FS-ESCTRIM       PIC     9(002)  VALUE ZEROS.
008000*
008100 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
008200 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
008300 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
008400 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
008500*
008600 01      WS-TAB-CARACTER     PIC     X       VALUE X'09'.
008700*
008800 01      WS-SUB-GRADE        PIC     9(003)  COMP VALUE ZEROS.
008900*
009000 01      WS-DATA-SIS         PIC     9(006)  VALUE ZEROS.
009100 01      FILLER              REDEFINES       WS-DATA-SIS.
009200   03    WS-ANO-SIS          PIC     9(002).
009300   03    WS-MES-SIS          PIC     9(002).
009400   03    WS-DIA-SIS          PIC     9(002).
009500*
009600 01      WS-HORA-SIS         PIC     9(008)  VALUE ZEROS.
009700 01      FILLER              REDEFINES       WS-HORA-SIS.
009800   03    WS-HH-SIS           PIC     9(002).
009900   03    WS-MM-SIS           PIC     9(002).
010000   03    WS-SS-SIS           PIC     9(002).
010100   03    WS-CC-SIS           PIC     9(002).
010200*
010300 01      WS-LINHA-TEXTO      PIC     X(196)  VALUE SPACES.
010400*
010500*****************************************************************
010600*        TABELA DE ACUMULO DA GRADE - UMA LINHA POR SOCIO       *
010700*****************************************************************
010800*
010900 01      WS-TAB-GRADE.
011000   03    WS-GRADE-MEMBRO     OCCURS  060 TIMES
011100                              INDEXED BY WS-IDX-GRADE.
011200     05  WS-TOT-MONTAGEM     PIC     9(002)  COMP.
011300     05  WS-TOT-LIMPEZA      PIC     9(002)  COMP.
011400     05  WS-MARCA-SEMANA     PIC     X       OCCURS  10  TIMES.
011500     05  FILLER              PIC     X(002).
011600 01      FILLER              REDEFINES       WS-TAB-GRADE.
011700   03    WS-GRADE-BYTE       PIC     X       OCCURS  960 TIMES.
011800*
011900 01      WS-ROTULO-CALEND    PIC     9(002)  COMP VALUE ZEROS.
012000*
012100 01      WS-LIDER-EDITADO    PIC     9.
012200 01      WS-SOMBRA-EDITADO   PIC     9.
012300 01      WS-TOTAL-EDITADO    PIC     9(002).
012400 01      WS-TOTAL-SOCIO      PIC     9(002)  COMP VALUE ZEROS.
012500*
012600*****************************************************************
012700*        TABELA DE MEMBROS E TABELA DA ESCALA (RECEBIDAS)       *
012800*****************************************************************
012900*
013000*****************************************************************
013100 LINKAGE                     SECTION.
013200*****************************************************************
013300*
013400     COPY    SEVW0020.
013500     COPY    SEVW0030.
013600*
013700*****************************************************************
013800 PROCEDURE                   DIVISION     USING
013900                              SEV-TABELA-MEMBROS
014000                              SEV-TABELA-ESCALA.
014100*****************************************************************
014200*
014300     PERFORM 0100-00-PROCED-INICIAIS.
014400
014500     PERFORM 1000-00-APURA-GRADE
014600       VARYING SEV-IDX-SEMANA FROM 1 BY 1
014700       UNTIL   SEV-IDX-SEMANA GREATER SEV-QTD-SEMANAS.
014800
014900     PERFORM 1100-00-CABECALHO-GRADE.
015000
015100     PERFORM 1200-00-LINHA-DETALHE
015200       VARYING SEV-IDX-MEMBRO FROM 1 BY 1
015300       UNTIL   SEV-IDX-MEMBRO GREATER SEV-QTD-MEMBROS.
015400
015500     PERFORM 3000-00-PROCED-FINAIS.
015600
015700     GOBACK.
015800*
015900*****************************************************************
016000 0100-00-PROCED-INICIAIS     SECTION.
016100*****************************************************************
016200*
016300     OPEN    OUTPUT  ESCTRIM.
016400
016500     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
016600
016700     MOVE    001             TO      WS-PTO-ERRO.
016800
016900     PERFORM 0200-00-TESTA-FS-ESCTRIM.
017000
017100     PERFORM 0150-00-LIMPA-GRADE
017200       VARYING WS-SUB-GRADE  FROM 1 BY 1
017300       UNTIL   WS-SUB-GRADE  GREATER 960.
017400*
017500 0100-99-EXIT.
017600     EXIT.
017700*
017800*****************************************************************
017900 0150-00-LIMPA-GRADE         SECTION.
018000*****************************************************************
018100*
018200     MOVE    SPACE           TO      WS-GRADE-BYTE(WS-SUB-GRADE).
018300*
018400 0150-99-EXIT.
018500     EXIT.
018600*
018700*****************************************************************
018800 0200-00-TESTA-FS-ESCTRIM    SECTION.
018900*****************************************************************
019000*
019100     IF      WS-FS-ESCTRIM   NOT EQUAL 00
019200             MOVE 'ESCTRIM ' TO      WS-DDNAME-ARQ
019300             MOVE  WS-FS-ESCTRIM
019400                             TO      WS-FS-ARQ
019500             PERFORM         0999-00-ABEND-ARQ
019600     END-IF.
019700*
019800 0200-99-EXIT.
019900     EXIT.
020000*
020100*****************************************************************
020200* VARRE A ESCALA COMPLETA E ACUMULA, POR SOCIO, A QTDE DE       *
020300* TURNOS DE MONTAGEM, DE LIMPEZA E A MARCA S/C DE CADA SEMANA   *
020400* DO CALENDARIO (1 A 10).                                       *
020500*****************************************************************
020600 1000-00-APURA-GRADE         SECTION.
020700*****************************************************************
020800*
020900     MOVE    SEV-SEM-ROTULO(SEV-IDX-SEMANA)
021000                             TO      WS-ROTULO-CALEND.
021100
021200     PERFORM 1010-00-APURA-VAGA-MONT
021300       VARYING SEV-IDX-MONT  FROM 1 BY 1
021400       UNTIL   SEV-IDX-MONT  GREATER 7.
021500
021600     PERFORM 1020-00-APURA-VAGA-LIMP
021700       VARYING SEV-IDX-LIMP  FROM 1 BY 1
021800       UNTIL   SEV-IDX-LIMP  GREATER 5.
021900*
022000 1000-99-EXIT.
022100     EXIT.
022200*
022300*****************************************************************
022400 1010-00-APURA-VAGA-MONT     SECTION.
022500*****************************************************************
022600*
022700     IF      SEV-MONT-IDX-MEMBRO(SEV-IDX-SEMANA, SEV-IDX-MONT)
022800                             EQUAL   ZEROS
022900             GO TO           1010-99-EXIT
023000     END-IF.
023100
023200     SET     WS-IDX-GRADE    TO      SEV-MONT-IDX-MEMBRO
023300                                      (SEV-IDX-SEMANA,
023400                                       SEV-IDX-MONT).
023500
023600     ADD     1               TO      WS-TOT-MONTAGEM
023700                                      (WS-IDX-GRADE).
023800     MOVE   's'               TO      WS-MARCA-SEMANA
023900                                      (WS-IDX-GRADE,
024000                                       WS-ROTULO-CALEND).
024100*
024200 1010-99-EXIT.
024300     EXIT.
024400*
024500*****************************************************************
024600 1020-00-APURA-VAGA-LIMP     SECTION.
024700*****************************************************************
024800*
024900     IF      SEV-LIMP-IDX-MEMBRO(SEV-IDX-SEMANA, SEV-IDX-LIMP)
025000                             EQUAL   ZEROS
025100             GO TO           1020-99-EXIT
025200     END-IF.
025300
025400     SET     WS-IDX-GRADE    TO      SEV-LIMP-IDX-MEMBRO
025500                                      (SEV-IDX-SEMANA,
025600                                       SEV-IDX-LIMP).
025700
025800     ADD     1               TO      WS-TOT-LIMPEZA
025900                                      (WS-IDX-GRADE).
026000     MOVE   'c'               TO      WS-MARCA-SEMANA
026100                                      (WS-IDX-GRADE,
026200                                       WS-ROTULO-CALEND).
026300*
026400 1020-99-EXIT.
026500     EXIT.
026600*
026700*****************************************************************
026800 1100-00-CABECALHO-GRADE     SECTION.
026900*****************************************************************
027000*
027100     MOVE    SPACES          TO      WS-LINHA-TEXTO.
027200
027300     STRING  'First Name'           DELIMITED BY SIZE
027400             WS-TAB-CARACTER         DELIMITED BY SIZE
027500             'Last Name'             DELIMITED BY SIZE
027600             WS-TAB-CARACTER         DELIMITED BY SIZE
027700             'Preference'            DELIMITED BY SIZE
027800             WS-TAB-CARACTER         DELIMITED BY SIZE
027900             'Leader'                DELIMITED BY SIZE
028000             WS-TAB-CARACTER         DELIMITED BY SIZE
028100             'Shadow'                DELIMITED BY SIZE
028200             WS-TAB-CARACTER         DELIMITED BY SIZE
028300             'Totals'                DELIMITED BY SIZE
028400             WS-TAB-CARACTER         DELIMITED BY SIZE
028500             'Week 1'                DELIMITED BY SIZE
028600             WS-TAB-CARACTER         DELIMITED BY SIZE
028700             'Week 2'                DELIMITED BY SIZE
028800             WS-TAB-CARACTER         DELIMITED BY SIZE
028900             'Week 3'                DELIMITED BY SIZE
029000             WS-TAB-CARACTER         DELIMITED BY SIZE
029100             'Week 4'                DELIMITED BY SIZE
029200             WS-TAB-CARACTER         DELIMITED BY SIZE
029300             'Week 5'                DELIMITED BY SIZE
029400             WS-TAB-CARACTER         DELIMITED BY SIZE
029500             'Week 6'                DELIMITED BY SIZE
029600             WS-TAB-CARACTER         DELIMITED BY SIZE
029700             'Week 7'                DELIMITED BY SIZE
029800             WS-TAB-CARACTER         DELIMITED BY SIZE
029900             'Week 8'                DELIMITED BY SIZE
030000             WS-TAB-CARACTER         DELIMITED BY SIZE
030100             'Week 9'                DELIMITED BY SIZE
030200             WS-TAB-CARACTER         DELIMITED BY SIZE
030300             'Week 10'               DELIMITED BY SIZE
030400             INTO                    WS-LINHA-TEXTO
030500     END-STRING.
030600
030700     PERFORM 1900-00-GRAVA-LINHA.
030800*
030900 1100-99-EXIT.
031000     EXIT.
031100*
031200*****************************************************************
031300 1200-00-LINHA-DETALHE       SECTION.
031400*****************************************************************
031500*
031600     SET     WS-IDX-GRADE    TO      SEV-IDX-MEMBRO.
031700
031800     MOVE    SEV-MBR-LIDER(SEV-IDX-MEMBRO)
031900                             TO      WS-LIDER-EDITADO.
032000     MOVE    SEV-MBR-SOMBRA(SEV-IDX-MEMBRO)
032100                             TO      WS-SOMBRA-EDITADO.
032200
032300     COMPUTE WS-TOTAL-SOCIO = WS-TOT-MONTAGEM(WS-IDX-GRADE)
032400                             + WS-TOT-LIMPEZA(WS-IDX-GRADE).
032500     MOVE    WS-TOTAL-SOCIO  TO      WS-TOTAL-EDITADO.
032600
032700     MOVE    SPACES          TO      WS-LINHA-TEXTO.
032800
032900     STRING  SEV-MBR-PRIM-NOME(SEV-IDX-MEMBRO)
033000                                     DELIMITED BY '  '
033100             WS-TAB-CARACTER         DELIMITED BY SIZE
033200             SEV-MBR-ULT-NOME(SEV-IDX-MEMBRO)
033300                                     DELIMITED BY '  '
033400             WS-TAB-CARACTER         DELIMITED BY SIZE
033500             SEV-MBR-PREFERENCIA(SEV-IDX-MEMBRO)
033600                                     DELIMITED BY '  '
033700             WS-TAB-CARACTER         DELIMITED BY SIZE
033800             WS-LIDER-EDITADO        DELIMITED BY SIZE
033900             WS-TAB-CARACTER         DELIMITED BY SIZE
034000             WS-SOMBRA-EDITADO       DELIMITED BY SIZE
034100             WS-TAB-CARACTER         DELIMITED BY SIZE
034200             WS-TOTAL-EDITADO        DELIMITED BY SIZE
034300             WS-TAB-CARACTER         DELIMITED BY SIZE
034400             WS-MARCA-SEMANA(WS-IDX-GRADE, 1) DELIMITED BY SIZE
034500             WS-TAB-CARACTER         DELIMITED BY SIZE
034600             WS-MARCA-SEMANA(WS-IDX-GRADE, 2) DELIMITED BY SIZE
034700             WS-TAB-CARACTER         DELIMITED BY SIZE
034800             WS-MARCA-SEMANA(WS-IDX-GRADE, 3) DELIMITED BY SIZE
034900             WS-TAB-CARACTER         DELIMITED BY SIZE
035000             WS-MARCA-SEMANA(WS-IDX-GRADE, 4) DELIMITED BY SIZE
035100             WS-TAB-CARACTER         DELIMITED BY SIZE
035200             WS-MARCA-SEMANA(WS-IDX-GRADE, 5) DELIMITED BY SIZE
035300             WS-TAB-CARACTER         DELIMITED BY SIZE
035400             WS-MARCA-SEMANA(WS-IDX-GRADE, 6) DELIMITED BY SIZE
035500             WS-TAB-CARACTER         DELIMITED BY SIZE
035600             WS-MARCA-SEMANA(WS-IDX-GRADE, 7) DELIMITED BY SIZE
035700             WS-TAB-CARACTER         DELIMITED BY SIZE
035800             WS-MARCA-SEMANA(WS-IDX-GRADE, 8) DELIMITED BY SIZE
035900             WS-TAB-CARACTER         DELIMITED BY SIZE
036000             WS-MARCA-SEMANA(WS-IDX-GRADE, 9) DELIMITED BY SIZE
036100             WS-TAB-CARACTER         DELIMITED BY SIZE
036200             WS-MARCA-SEMANA(WS-IDX-GRADE, 10) DELIMITED BY SIZE
036300             INTO                    WS-LINHA-TEXTO
036400     END-STRING.
036500
036600     PERFORM 1900-00-GRAVA-LINHA.
036700*
036800 1200-99-EXIT.
036900     EXIT.
037000*
037100*****************************************************************
037200 1900-00-GRAVA-LINHA         SECTION.
037300*****************************************************************
037400*
037500     MOVE    WS-LINHA-TEXTO  TO      ESCTRI-TEXTO.
037600
037700     WRITE   REG-ESCTRI.
037800
037900     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
038000
038100     MOVE    002             TO      WS-PTO-ERRO.
038200
038300     PERFORM 0200-00-TESTA-FS-ESCTRIM.
038400*
038500 1900-99-EXIT.
038600     EXIT.
038700*
038800*****************************************************************
038900 3000-00-PROCED-FINAIS       SECTION.
039000*****************************************************************
039100*
039200     CLOSE   ESCTRIM.
039300
039400     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
039500
039600     MOVE    003             TO      WS-PTO-ERRO.
039700
039800     PERFORM 0200-00-TESTA-FS-ESCTRIM.
039900
040000     ACCEPT  WS-DATA-SIS      FROM    DATE.
040100     ACCEPT  WS-HORA-SIS      FROM    TIME.
040200
040300     DISPLAY '* SEVPB004 - GRADE TRIMESTRAL GRAVADA EM '
040400     WS-DIA-SIS '/' WS-MES-SIS '/' WS-ANO-SIS
040500     ' AS ' WS-HH-SIS ':' WS-MM-SIS '.'.
040600*
040700 3000-99-EXIT.
040800     EXIT.
040900*
041000*****************************************************************
041100 0999-00-ABEND-ARQ           SECTION.
041200*****************************************************************
041300*
041400     DISPLAY '******************* SEVPB004 ******************'.
041500     DISPLAY '*                                             *'.
041600     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
041700     DISPLAY '*                                             *'.
041800     DISPLAY '******************* SEVPB004 ******************'.
041900     DISPLAY '*                                             *'.
042000     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
042100     WS-DDNAME-ARQ ' *'.
042200     DISPLAY '*                                             *'.
042300     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
042400     '             *'.
042500     DISPLAY '*                                             *'.
042600     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
042700     '            *'.
042800     DISPLAY '*                                             *'.
042900     DISPLAY '******************* SEVPB004 ******************'.
043000     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
043100     DISPLAY '******************* SEVPB004 ******************'.
043200
043300     MOVE    16              TO      RETURN-CODE.
043400
043500     STOP    RUN.
043600*
043700 0999-99-EXIT.
043800     EXIT.
043900*
044000*****************************************************************
044100*                   FIM DO PROGRAMA - SEVPB004                  *
044200*****************************************************************
