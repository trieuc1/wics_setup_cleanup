000100******************************************************************
000200* SISTEMA         - SEVOL - ESCALA DE VOLUNTARIOS DE EVENTOS    *
000300******************************************************************
000400* BOOK DE WORKING-STORAGE    - TABELA DA ESCALA DO TRIMESTRE     *
000500******************************************************************
000600* NOME DO BOOK    - SEVW0030 - TABELA INTERNA DE SEMANAS        *
000700******************************************************************
000800* USADO POR.......: SEVPB002 (MONTAGEM/LINKAGE), SEVPB003        *
000900*                   (LINKAGE), SEVPB004 (LINKAGE)               *
001000******************************************************************
001100* SEV-QTD-SEMANAS - PIC 9(002) COMP  - QTDE DE SEMANAS LETIVAS   *
001200* SEV-SEMANA      - OCCURS 008 VEZES - UMA POR SEMANA ESCALADA   *
001300*   SEV-SEM-ROTULO     - PIC 9(002)      - NUMERO DA SEMANA NO   *
001400*                        TRIMESTRE (1 A 10, PULA SEMANAS MORTAS) *
001500*   SEV-QTD-MONTAGEM   - PIC 9(002) COMP - OCUPANTES DA MONTAGEM *
001600*   SEV-QTD-LID-MONT   - PIC 9(002) COMP - LIDERES NA MONTAGEM   *
001700*   SEV-QTD-SOM-MONT   - PIC 9(002) COMP - SOMBRAS NA MONTAGEM   *
001800*   SEV-VAGA-MONTAGEM  - OCCURS 007 VEZES - EQUIPE DE MONTAGEM   *
001900*     SEV-MONT-IDX-MEMBRO - PIC 9(003) COMP - INDICE NA TABELA   *
002000*                           DE MEMBROS, ZERO = VAGA LIVRE        *
002100*     SEV-MONT-LIDER-SEM  - PIC 9 - 1 = LIDER DA SEMANA          *
002200*     SEV-MONT-SOMBRA-SEM - PIC 9 - 1 = SOMBRA DA SEMANA         *
002300*   SEV-QTD-LIMPEZA    - PIC 9(002) COMP - OCUPANTES DA LIMPEZA  *
002400*   SEV-QTD-LID-LIMP   - PIC 9(002) COMP - LIDERES NA LIMPEZA    *
002500*   SEV-QTD-SOM-LIMP   - PIC 9(002) COMP - SOMBRAS NA LIMPEZA    *
002600*   SEV-VAGA-LIMPEZA   - OCCURS 005 VEZES - EQUIPE DE LIMPEZA    *
002700*     SEV-LIMP-IDX-MEMBRO - PIC 9(003) COMP - INDICE NA TABELA   *
002800*                           DE MEMBROS, ZERO = VAGA LIVRE        *
002900*     SEV-LIMP-LIDER-SEM  - PIC 9 - 1 = LIDER DA SEMANA          *
003000*     SEV-LIMP-SOMBRA-SEM - PIC 9 - 1 = SOMBRA DA SEMANA         *
003100******************************************************************
003200*
003300 01          SEV-TABELA-ESCALA.
003400   03        SEV-QTD-SEMANAS      PIC     9(002)  COMP.
003500   03        SEV-SEMANA           OCCURS  008 TIMES
003600                                   INDEXED BY SEV-IDX-SEMANA.
003700     05      SEV-SEM-ROTULO       PIC     9(002).
003800     05      SEV-QTD-MONTAGEM     PIC     9(002)  COMP.
003900     05      SEV-QTD-LID-MONT     PIC     9(002)  COMP.
004000     05      SEV-QTD-SOM-MONT     PIC     9(002)  COMP.
004100     05      SEV-VAGA-MONTAGEM    OCCURS  007 TIMES
004200                                   INDEXED BY SEV-IDX-MONT.
004300       07    SEV-MONT-IDX-MEMBRO  PIC     9(003)  COMP.
004400       07    SEV-MONT-LIDER-SEM   PIC     9.
004500       07    SEV-MONT-SOMBRA-SEM  PIC     9.
004600       07    FILLER               PIC     X(001).
004700     05      SEV-QTD-LIMPEZA      PIC     9(002)  COMP.
004800     05      SEV-QTD-LID-LIMP     PIC     9(002)  COMP.
004900     05      SEV-QTD-SOM-LIMP     PIC     9(002)  COMP.
005000     05      SEV-VAGA-LIMPEZA     OCCURS  005 TIMES
005100                                   INDEXED BY SEV-IDX-LIMP.
005200       07    SEV-LIMP-IDX-MEMBRO  PIC     9(003)  COMP.
005300       07    SEV-LIMP-LIDER-SEM   PIC     9.
005400       07    SEV-LIMP-SOMBRA-SEM  PIC     9.
005500       07    FILLER               PIC     X(001).
005600     05      FILLER               PIC     X(002).
005700   03        FILLER               PIC     X(002).
005800*
005900******************************************************************
006000* FIM DO BOOK DE WORKING-STORAGE          SEQ. - TABELA - ESCALA *
006100******************************************************************
