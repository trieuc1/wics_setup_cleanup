000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 SEVPB001.
000600 AUTHOR.                     ANTONIO CARLOS SOARES
000700 INSTALLATION.               CPD - NUCLEO DE PROC. DE DADOS.
000800 DATE-WRITTEN.               15/03/1987.
000900 DATE-COMPILED.
001000 SECURITY.
001100*
001200*****************************************************************
001300* SISTEMA......: SEVOL - ESCALA DE VOLUNTARIOS DE EVENTOS       *
001400*****************************************************************
001500* ANALISTA.....: ANTONIO CARLOS SOARES                          *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: ANTONIO CARLOS SOARES                          *
001800* DATA.........: 15/03/1987                                     *
001900*****************************************************************
002000* OBJETIVO.....: A  PARTIR  DO  CADASTRO  DE  PREFERENCIAS DOS  *
002100*                SOCIOS (PREFEREN), MONTAR A TABELA INTERNA DE  *
002200*                MEMBROS, CRITICAR A QTDE DE LIDERES, ACIONAR   *
002300*                O SORTEIO DA ESCALA (SEVPB002) E DISPARAR OS   *
002400*                RELATORIOS SEMANAL E TRIMESTRAL (SEVPB003 E    *
002500*                SEVPB004).                                     *
002600*****************************************************************
002700*
002800*****************************************************************
002900*        HISTORICO DE ALTERACOES                                *
003000*****************************************************************
003100* 15/03/1987 ACS CH-0231 PROGRAMA ORIGINAL - GERACAO DA ESCALA   *
003200*                        DE MONTAGEM/LIMPEZA DO TRIMESTRE.      *
003300* 02/04/1987 ACS CH-0244 INCLUIDA CRITICA DE QTDE MINIMA DE     *
003400*                        LIDERES ANTES DE SORTEAR A ESCALA.     *
003500* 10/11/1988 RPS CH-0390 AJUSTE NO LAYOUT DO ARQ. DE PREFEREN-  *
003600*                        CIAS (CAMPO DE SOMBRA REPOSICIONADO). *
003700* 20/02/1990 RPS CH-0412 INCLUIDO O MODO SOMBRA (LIDER EM       *
003800*                        TREINAMENTO) NA ESCALA.                *
003900* 08/07/1991 JCM CH-0501 LIMITE DE SEMANAS SEGUIDAS PARA O      *
004000*                        MESMO SOCIO REDUZIDO DE 3 PARA 2.      *
004100* 14/09/1993 JCM CH-0577 INCLUIDA NOVA TENTATIVA DE SORTEIO     *
004200*                        QUANDO A ESCALA NAO FECHA DE PRIMEIRA.*
004300* 30/06/1995 VMN CH-0649 PADRONIZACAO DAS ROTINAS DE ABEND COM  *
004400*                        AS DEMAIS APLICACOES DO CPD.           *
004500* 18/03/1996 DAS CH-0705 CORRECAO NO SORTEIO DE DESEMPATE (A    *
004600*                        ORDEM NAO VARIAVA DE TENTATIVA P/ TENT)*
004700* 02/10/1997 DAS CH-0761 REVISAO GERAL - PADRAO DO SISTEMA      *
004800*                        SEVOL CONSOLIDADO.                     *
004900* 11/08/1998 DAS CH-0803 ANALISE DO BUG DO MILENIO NOS CAMPOS   *
005000*                        DE DATA DE PROCESSAMENTO (2 DIGITOS).  *
005100* 22/01/1999 MTF CH-0822 VIRADA DO ANO - TESTES COM DATAS       *
005200*                        19XX/20XX REALIZADOS. PROGRAMA OK.     *
005300* 09/05/2001 MTF CH-0901 INCLUIDO LIMITE DE TENTATIVAS NO LACO  *
005400*                        DE SORTEIO (SEV-MAX-TENTATIVAS).       *
005500* 03/11/2004 EPC CH-1042 MANUTENCAO - SOCIOS DUPLICADOS NO      *
005600*                        ARQUIVO PREFEREN PASSAM A SER TRATADOS *
005700*                        UM A UM (ULTIMO PREVALECE).            *
005800* 27/02/2008 EPC CH-1180 AJUSTE NA QTDE MAXIMA DE SOCIOS        *
005900*                        CADASTRADOS NA TABELA (DE 040 P/ 060). *
006000*****************************************************************
006100*
006200*****************************************************************
006300 ENVIRONMENT                 DIVISION.
006400*****************************************************************
006500 CONFIGURATION               SECTION.
006600*****************************************************************
006700 SPECIAL-NAMES.
006800     C01                     IS      TOP-OF-FORM.
006900*****************************************************************
007000 INPUT-OUTPUT                SECTION.
007100*****************************************************************
007200 FILE-CONTROL.
007300*****************************************************************
007400* INPUT..: PREFEREN - PREFERENCIAS DE ESCALA       - LRECL = 040*
007500*****************************************************************
007600*
007700     SELECT  PREFEREN ASSIGN  TO  UT-S-PREFEREN
007800             FILE     STATUS  IS  WS-FS-PREFEREN.
007900*
008000*****************************************************************
008100 DATA                        DIVISION.
008200*****************************************************************
008300 FILE                        SECTION.
008400*****************************************************************
008500* INPUT..: PREFEREN - PREFERENCIAS DE ESCALA       - LRECL = 040*
008600*****************************************************************
008700*
008800 FD  PREFEREN
008900     RECORDING  MODE      IS  F
009000     LABEL      RECORD    IS  STANDARD
009100     BLOCK      CONTAINS  0   RECORDS.
009200*
009300 01      REG-PREFEREN.
009400   03    FILLER              PIC     X(040).
009500*
009600*****************************************************************
009700 WORKING-STORAGE             SECTION.
009800*****************************************************************
009900*
010000 01      WS-FS-PREFEREN      PIC     9(002)  VALUE ZEROS.
010100*
010200 01      WS-LID-PREFEREN     PIC     9(003)  COMP VALUE ZEROS.
010300 01      WS-QTD-LIDERES      PIC     9(003)  COMP VALUE ZEROS.
010400 01      WS-TENTATIVA        PIC     9(003)  COMP VALUE ZEROS.
010500 01      WS-FLAG-SUCESSO     PIC     9             VALUE ZEROS.
010600*
010700*****************************************************************
010800*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
010900*****************************************************************
011000*
011100 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
011200 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
011300 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
011400 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
011500*
011600*****************************************************************
011700*        VARIAVEIS PARA EDICAO DA ESTATISTICA DE FECHAMENTO     *
011800*****************************************************************
011900*
012000 01      WS-EDICAO           PIC     Z.ZZ9.
012100*
012200*****************************************************************
012300*        TRATAMENTO DE DATA/HORA DE PROCESSAMENTO (P/ BANNER)   *
012400*****************************************************************
012500*
012600 01      WS-DATA-SIS         PIC     9(006)  VALUE ZEROS.
012700 01      FILLER              REDEFINES       WS-DATA-SIS.
012800   03    WS-ANO-SIS          PIC     9(002).
012900   03    WS-MES-SIS          PIC     9(002).
013000   03    WS-DIA-SIS          PIC     9(002).
013100*
013200 01      WS-HORA-SIS         PIC     9(008)  VALUE ZEROS.
013300 01      FILLER              REDEFINES       WS-HORA-SIS.
013400   03    WS-HH-SIS           PIC     9(002).
013500   03    WS-MM-SIS           PIC     9(002).
013600   03    WS-SS-SIS           PIC     9(002).
013700   03    WS-CC-SIS           PIC     9(002).
013800*
013900 01      TAB-MESES.
014000   03    FILLER              PIC     X(009) VALUE '  JANEIRO'.
014100   03    FILLER              PIC     X(009) VALUE 'FEVEREIRO'.
014200   03    FILLER              PIC     X(009) VALUE '    MARCO'.
014300   03    FILLER              PIC     X(009) VALUE '    ABRIL'.
014400   03    FILLER              PIC     X(009) VALUE '     MAIO'.
014500   03    FILLER              PIC     X(009) VALUE '    JUNHO'.
014600   03    FILLER              PIC     X(009) VALUE '    JULHO'.
014700   03    FILLER              PIC     X(009) VALUE '   AGOSTO'.
014800   03    FILLER              PIC     X(009) VALUE ' SETEMBRO'.
014900   03    FILLER              PIC     X(009) VALUE '  OUTUBRO'.
015000   03    FILLER              PIC     X(009) VALUE ' NOVEMBRO'.
015100   03    FILLER              PIC     X(009) VALUE ' DEZEMBRO'.
015200 01      FILLER              REDEFINES       TAB-MESES.
015300   03    TAB-MES             PIC     X(009) OCCURS 12 TIMES.
015400*
015500*****************************************************************
015600* TABELA DE MEMBROS - MONTADA A PARTIR DO ARQ. PREFEREN         *
015700*****************************************************************
015800*
015900     COPY    SEVI0010.
016000     COPY    SEVW0001.
016100     COPY    SEVW0020.
016200     COPY    SEVW0030.
016300*
016400*****************************************************************
016500 PROCEDURE                   DIVISION.
016600*****************************************************************
016700*
016800     PERFORM 0100-00-PROCED-INICIAIS.
016900
017000     PERFORM 1000-00-PROCED-PRINCIPAIS
017100       UNTIL WS-FS-PREFEREN  EQUAL   10.
017200
017300     PERFORM 1800-00-CRITICA-LIDERES.
017400
017500     PERFORM 2000-00-PROCESSA-ESCALA.
017600
017700     PERFORM 3000-00-PROCED-FINAIS.
017800
017900     GOBACK.
018000*
018100*****************************************************************
018200 0100-00-PROCED-INICIAIS     SECTION.
018300*****************************************************************
018400*
018500     OPEN    INPUT   PREFEREN.
018600
018700     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
018800
018900     MOVE    001             TO      WS-PTO-ERRO.
019000
019100     PERFORM 0200-00-TESTA-FS-PREFEREN.
019200
019300     MOVE    ZEROS           TO      SEV-QTD-MEMBROS.
019400
019500     PERFORM 0500-00-LEITURA-PREFEREN.
019600
019700     IF      WS-FS-PREFEREN  EQUAL   10
019800             PERFORM         0996-00-ABEND-PREF-VAZIO
019900     END-IF.
020000*
020100 0100-99-EXIT.
020200     EXIT.
020300*
020400*****************************************************************
020500 0200-00-TESTA-FS-PREFEREN   SECTION.
020600*****************************************************************
020700*
020800     IF      WS-FS-PREFEREN  NOT EQUAL 00 AND 10
020900             MOVE 'PREFEREN' TO      WS-DDNAME-ARQ
021000             MOVE  WS-FS-PREFEREN
021100                             TO      WS-FS-ARQ
021200             PERFORM         0999-00-ABEND-ARQ
021300     END-IF.
021400*
021500 0200-99-EXIT.
021600     EXIT.
021700*
021800*****************************************************************
021900 0500-00-LEITURA-PREFEREN    SECTION.
022000*****************************************************************
022100*
022200     READ    PREFEREN        INTO    REG-PREF.
022300
022400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
022500
022600     MOVE    002             TO      WS-PTO-ERRO.
022700
022800     PERFORM 0200-00-TESTA-FS-PREFEREN.
022900
023000     IF      WS-FS-PREFEREN  EQUAL   00
023100             ADD 001         TO      WS-LID-PREFEREN
023200     END-IF.
023300*
023400 0500-99-EXIT.
023500     EXIT.
023600*
023700*****************************************************************
023800 1000-00-PROCED-PRINCIPAIS   SECTION.
023900*****************************************************************
024000*
024100     PERFORM 1200-00-MONTA-TABELA-MEMBROS.
024200
024300     PERFORM 0500-00-LEITURA-PREFEREN.
024400*
024500 1000-99-EXIT.
024600     EXIT.
024700*
024800*****************************************************************
024900* CADA LINHA DO PREFEREN VIRA UMA ENTRADA NA TABELA DE MEMBROS, *
025000* SALVO QUANDO O CODIGO DE PREFERENCIA FOR "-" (SOCIO EXCLUIDO  *
025100* DA ESCALA POR VONTADE PROPRIA).                               *
025200*****************************************************************
025300 1200-00-MONTA-TABELA-MEMBROS SECTION.
025400*****************************************************************
025500*
025600     IF      PREF-CODIGO     EQUAL   '-'
025700             GO TO           1200-99-EXIT
025800     END-IF.
025900
026000     ADD     001             TO      SEV-QTD-MEMBROS.
026100
026200     SET     SEV-IDX-MEMBRO  TO      SEV-QTD-MEMBROS.
026300
026400     MOVE    PREF-PRIM-NOME  TO      SEV-MBR-PRIM-NOME
026500                                      (SEV-IDX-MEMBRO).
026600     MOVE    PREF-ULT-NOME   TO      SEV-MBR-ULT-NOME
026700                                      (SEV-IDX-MEMBRO).
026800     MOVE    PREF-CODIGO     TO      SEV-MBR-PREFERENCIA
026900                                      (SEV-IDX-MEMBRO).
027000     MOVE    PREF-FLAG-LIDER TO      SEV-MBR-LIDER
027100                                      (SEV-IDX-MEMBRO).
027200     MOVE    PREF-FLAG-SOMBRA
027300                             TO      SEV-MBR-SOMBRA
027400                                      (SEV-IDX-MEMBRO).
027500     MOVE    ZEROS           TO      SEV-MBR-QTD-TURNOS
027600                                      (SEV-IDX-MEMBRO).
027700*
027800 1200-99-EXIT.
027900     EXIT.
028000*
028100*****************************************************************
028200* CRITICA: SEM UM LIDER DESIGNADO POR SEMANA ESCALADA, NAO HA   *
028300* COMO MONTAR A ESCALA - O TRIMESTRE E ABORTADO.                *
028400*****************************************************************
028500 1800-00-CRITICA-LIDERES     SECTION.
028600*****************************************************************
028700*
028800     MOVE    ZEROS           TO      WS-QTD-LIDERES.
028900
029000     PERFORM 1850-00-CONTA-LIDERES
029100       VARYING SEV-IDX-MEMBRO FROM 1 BY 1
029200       UNTIL   SEV-IDX-MEMBRO GREATER SEV-QTD-MEMBROS.
029300
029400     IF      WS-QTD-LIDERES  LESS    SEV-QTD-SEM-PADRAO
029500             PERFORM         0980-00-ABEND-LIDERES-INSUF
029600     END-IF.
029700*
029800 1800-99-EXIT.
029900     EXIT.
030000*
030100*****************************************************************
030200 1850-00-CONTA-LIDERES       SECTION.
030300*****************************************************************
030400*
030500     IF      SEV-MBR-LIDER(SEV-IDX-MEMBRO)
030600                             EQUAL   1
030700             ADD     001     TO      WS-QTD-LIDERES
030800     END-IF.
030900*
031000 1850-99-EXIT.
031100     EXIT.
031200*
031300*****************************************************************
031400* SORTEIA A ESCALA, REPETINDO COM NOVA ALEATORIZACAO QUANDO O   *
031500* SEVPB002 NAO CONSEGUIR FECHAR O TRIMESTRE, ATE O LIMITE DE     *
031600* TENTATIVAS PREVISTO EM SEV-MAX-TENTATIVAS.                    *
031700*****************************************************************
031800 2000-00-PROCESSA-ESCALA     SECTION.
031900*****************************************************************
032000*
032100     MOVE    ZEROS           TO      WS-TENTATIVA.
032200     MOVE    ZEROS           TO      WS-FLAG-SUCESSO.
032300
032400     PERFORM 2050-00-TENTA-SORTEIO
032500       VARYING WS-TENTATIVA  FROM 1 BY 1
032600       UNTIL   WS-TENTATIVA  GREATER SEV-MAX-TENTATIVAS
032700       OR      WS-FLAG-SUCESSO EQUAL 1.
032800
032900     IF      WS-FLAG-SUCESSO NOT EQUAL 1
033000             PERFORM         0985-00-ABEND-SEM-ESCALA
033100     END-IF.
033200*
033300 2000-99-EXIT.
033400     EXIT.
033500*
033600*****************************************************************
033700 2050-00-TENTA-SORTEIO       SECTION.
033800*****************************************************************
033900*
034000     CALL    'SEVPB002'      USING   SEV-TABELA-MEMBROS
034100                                      SEV-TABELA-ESCALA
034200                                      WS-TENTATIVA
034300                                      WS-FLAG-SUCESSO
034400     END-CALL.
034500*
034600 2050-99-EXIT.
034700     EXIT.
034800*
034900*****************************************************************
035000 3000-00-PROCED-FINAIS       SECTION.
035100*****************************************************************
035200*
035300     CLOSE   PREFEREN.
035400
035500     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
035600
035700     MOVE    003             TO      WS-PTO-ERRO.
035800
035900     PERFORM 0200-00-TESTA-FS-PREFEREN.
036000
036100     CALL    'SEVPB003'      USING   SEV-TABELA-MEMBROS
036200                                      SEV-TABELA-ESCALA
036300     END-CALL.
036400
036500     CALL    'SEVPB004'      USING   SEV-TABELA-MEMBROS
036600                                      SEV-TABELA-ESCALA
036700     END-CALL.
036800
036900     PERFORM 3100-00-MONTA-ESTATISTICA.
037000*
037100 3000-99-EXIT.
037200     EXIT.
037300*
037400*****************************************************************
037500 3100-00-MONTA-ESTATISTICA   SECTION.
037600*****************************************************************
037700*
037800     ACCEPT  WS-DATA-SIS      FROM    DATE.
037900     ACCEPT  WS-HORA-SIS      FROM    TIME.
038000
038100     DISPLAY '******************* SEVPB001 ******************'.
038200     DISPLAY '*                                             *'.
038300     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
038400     DISPLAY '*                                             *'.
038500     DISPLAY '* PROCESSADO EM...: ' WS-DIA-SIS ' DE '
038600     TAB-MES(WS-MES-SIS) ' DE 19' WS-ANO-SIS '       *'.
038700     DISPLAY '*                                             *'.
038800     DISPLAY '******************* SEVPB001 ******************'.
038900     DISPLAY '*                                             *'.
039000     MOVE    WS-LID-PREFEREN TO      WS-EDICAO.
039100     DISPLAY '* REGISTROS LIDOS.......- PREFEREN: ' WS-EDICAO
039200     '   *'.
039300     MOVE    SEV-QTD-MEMBROS TO      WS-EDICAO.
039400     DISPLAY '* SOCIOS ELEGIVEIS......- TABELA..: ' WS-EDICAO
039500     '   *'.
039600     MOVE    WS-QTD-LIDERES  TO      WS-EDICAO.
039700     DISPLAY '* LIDERES DESIGNADOS....- TABELA..: ' WS-EDICAO
039800     '   *'.
039900     MOVE    WS-TENTATIVA    TO      WS-EDICAO.
040000     DISPLAY '* TENTATIVAS DE SORTEIO.- SEVPB002: ' WS-EDICAO
040100     '   *'.
040200     DISPLAY '*                                             *'.
040300     DISPLAY '******************* SEVPB001 ******************'.
040400*
040500 3100-99-EXIT.
040600     EXIT.
040700*
040800*****************************************************************
040900 0980-00-ABEND-LIDERES-INSUF SECTION.
041000*****************************************************************
041100*
041200     MOVE    12              TO      RETURN-CODE.
041300
041400     DISPLAY '******************* SEVPB001 ******************'.
041500     DISPLAY '*                                             *'.
041600     DISPLAY '*  NOT ENOUGH LEADERS TO ASSIGN AT LEAST ONE  *'.
041700     DISPLAY '*  PER WEEK.                                  *'.
041800     DISPLAY '*                                             *'.
041900     MOVE    WS-QTD-LIDERES  TO      WS-EDICAO.
042000     DISPLAY '* LIDERES CADASTRADOS.:             ' WS-EDICAO
042100     '    *'.
042200     MOVE    SEV-QTD-SEM-PADRAO
042300                             TO      WS-EDICAO.
042400     DISPLAY '* SEMANAS A ESCALAR...:             ' WS-EDICAO
042500     '    *'.
042600     DISPLAY '*                                             *'.
042700     DISPLAY '******************* SEVPB001 ******************'.
042800     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
042900     DISPLAY '******************* SEVPB001 ******************'.
043000
043100     GOBACK.
043200*
043300 0980-99-EXIT.
043400     EXIT.
043500*
043600*****************************************************************
043700 0985-00-ABEND-SEM-ESCALA    SECTION.
043800*****************************************************************
043900*
044000     MOVE    12              TO      RETURN-CODE.
044100
044200     DISPLAY '******************* SEVPB001 ******************'.
044300     DISPLAY '*                                             *'.
044400     DISPLAY '*   NAO FOI POSSIVEL FECHAR A ESCALA DENTRO    *'.
044500     DISPLAY '*   DO LIMITE DE TENTATIVAS PREVISTO.          *'.
044600     DISPLAY '*                                             *'.
044700     MOVE    SEV-MAX-TENTATIVAS
044800                             TO      WS-EDICAO.
044900     DISPLAY '* TENTATIVAS PERMITIDAS:            ' WS-EDICAO
045000     '    *'.
045100     DISPLAY '*                                             *'.
045200     DISPLAY '******************* SEVPB001 ******************'.
045300     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
045400     DISPLAY '******************* SEVPB001 ******************'.
045500
045600     GOBACK.
045700*
045800 0985-99-EXIT.
045900     EXIT.
046000*
046100*****************************************************************
046200 0996-00-ABEND-PREF-VAZIO    SECTION.
046300*****************************************************************
046400*
046500     MOVE    12              TO      RETURN-CODE.
046600
046700     DISPLAY '******************* SEVPB001 ******************'.
046800     DISPLAY '*                                             *'.
046900     DISPLAY '*        ARQUIVO PREFEREN ESTA VAZIO          *'.
047000     DISPLAY '*                                             *'.
047100     DISPLAY '******************* SEVPB001 ******************'.
047200     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
047300     DISPLAY '******************* SEVPB001 ******************'.
047400
047500     GOBACK.
047600*
047700 0996-99-EXIT.
047800     EXIT.
047900*
048000*****************************************************************
048100 0999-00-ABEND-ARQ           SECTION.
048200*****************************************************************
048300*
048400     MOVE    12              TO      RETURN-CODE.
048500
048600     DISPLAY '******************* SEVPB001 ******************'.
048700     DISPLAY '*                                             *'.
048800     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
048900     DISPLAY '*                                             *'.
049000     DISPLAY '******************* SEVPB001 ******************'.
049100     DISPLAY '*                                             *'.
049200     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
049300     WS-DDNAME-ARQ ' *'.
049400     DISPLAY '*                                             *'.
049500     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
049600     '             *'.
049700     DISPLAY '*                                             *'.
049800     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
049900     '            *'.
050000     DISPLAY '*                                             *'.
050100     DISPLAY '******************* SEVPB001 ******************'.
050200     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
050300     DISPLAY '******************* SEVPB001 ******************'.
050400
050500     GOBACK.
050600*
050700 0999-99-EXIT.
050800     EXIT.
050900*
051000*****************************************************************
051100*                   FIM DO PROGRAMA - SEVPB001                  *
051200*****************************************************************
